000100******************************************************************
000200*                                                                *
000300*   COPYBOOK  =  EVNTREC                                        *
000400*                                                                *
000500*   DESCRIPTIVE NAME = DAMAGED-STOCK MISUSE MONITOR -            *
000600*                      INVENTORY EVENT RECORD LAYOUT             *
000700*                                                                *
000800*   FUNCTION = DESCRIBES ONE RFID/EPCIS-STYLE INVENTORY EVENT    *
000900*               AS RECEIVED FROM THE STORE SYSTEMS EXTRACT.      *
001000*               RECORD LENGTH IS A FIXED 191 BYTES.              *
001100*                                                                *
001200*   CHANGE ACTIVITY :                                            *
001300*                                                                *
001400*   DATE     INIT  TICKET      REMARKS                           *
001500*   -------- ----- ----------- ------------------------------    *
001600*   03/14/89 DWS   LP-0041     ORIGINAL COPYBOOK                 *
001700*   11/02/90 DWS   LP-0077     ADDED EV-RETURN-FLAG              *
001800*   08/22/92 RTK   LP-0133     ADDED 88-LEVELS FOR RULE TESTS    *
001900*   01/09/99 MCJ   LP-Y2K-02   VERIFIED 4-DIGIT YEAR IN EV-TS    *
002000*                              (NO WINDOWING NEEDED - TIMESTAMP  *
002100*                              WAS ALREADY CCYYMMDDHHMMSS)       *
002200*   06/17/03 RTK   LP-0298     ADDED SALES-FLOOR/STOCKROOM SETS  *
002300******************************************************************
002400 01  EVNT-EVENT-RECORD.
002500     05  EV-ID                       PIC X(12).
002600     05  EV-TYPE                     PIC X(02).
002700         88  EV-TYPE-OBJECT              VALUE 'OB'.
002800         88  EV-TYPE-AGGREGATION         VALUE 'AG'.
002900         88  EV-TYPE-TRANSACTION         VALUE 'TR'.
003000         88  EV-TYPE-TRANSFORMATION      VALUE 'TF'.
003100     05  EV-ACTION                   PIC X(07).
003200         88  EV-ACTION-ADD               VALUE 'ADD    '.
003300         88  EV-ACTION-OBSERVE           VALUE 'OBSERVE'.
003400         88  EV-ACTION-DELETE            VALUE 'DELETE '.
003500     05  EV-TIMESTAMP                PIC 9(14).
003600     05  EV-TIMESTAMP-R REDEFINES EV-TIMESTAMP.
003700         10  EV-TS-YYYY              PIC 9(04).
003800         10  EV-TS-MM                PIC 9(02).
003900         10  EV-TS-DD                PIC 9(02).
004000         10  EV-TS-HH                PIC 9(02).
004100         10  EV-TS-MI                PIC 9(02).
004200         10  EV-TS-SS                PIC 9(02).
004300     05  EV-DISPOSITION              PIC X(04).
004400         88  EV-DISP-DAMAGED             VALUE 'DMGD'.
004500         88  EV-DISP-SELLABLE            VALUE 'SACC' 'SNAC'.
004600         88  EV-DISP-SOLD-DISP           VALUE 'SOLD' 'OSLD'.
004700         88  EV-DISP-RELEASED-SET        VALUE 'SACC' 'SNAC'
004800                                           'ACTV'.
004900         88  EV-DISP-SALES-FLR-BAD       VALUE 'SNAC' 'SOLD'
005000                                           'TRNS' 'NSEL' 'DMGD'
005100                                           'OSLD' 'INPR' 'CCLS'
005200                                           'RCVD' 'RESV' 'RESP'
005300                                           'LENT' 'FLTY' 'MISS'
005400                                           'CUST' 'HEMM'.
005500         88  EV-DISP-STOCKRM-BAD         VALUE 'SACC' 'SOLD'
005600                                           'DISP' 'SHOW'.
005700     05  EV-BIZSTEP                  PIC X(04).
005800         88  EV-BIZ-COMMISSIONING        VALUE 'COMM'.
005900         88  EV-BIZ-INSPECTING           VALUE 'INSP'.
006000         88  EV-BIZ-SHIPPING             VALUE 'SHIP'.
006100         88  EV-BIZ-RECEIVING            VALUE 'RECV'.
006200         88  EV-BIZ-SELLING              VALUE 'SELL'.
006300         88  EV-BIZ-CYCLE-COUNTING       VALUE 'CYCL'.
006400     05  EV-LOCATION                 PIC X(12).
006500     05  EV-RETURN-FLAG              PIC X(01).
006600         88  EV-IS-RETURN                VALUE 'Y'.
006700         88  EV-NOT-RETURN               VALUE 'N'.
006800     05  EV-TXN-ID                   PIC X(12).
006900     05  EV-EPC-COUNT                PIC 9(03).
007000     05  EV-EPC-TABLE OCCURS 5 TIMES.
007100         10  EV-EPC                  PIC X(24).
