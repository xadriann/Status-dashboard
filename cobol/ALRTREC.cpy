000100******************************************************************
000200*                                                                *
000300*   COPYBOOK  =  ALRTREC                                        *
000400*                                                                *
000500*   DESCRIPTIVE NAME = DAMAGED-STOCK MISUSE MONITOR -            *
000600*                      ALERT OUTPUT RECORD LAYOUT                *
000700*                                                                *
000800*   FUNCTION = ONE OUTPUT RECORD PER RULE VIOLATION DETECTED BY  *
000900*               THE EVENT PROCESSOR.  WRITTEN IN DETECTION       *
001000*               ORDER TO THE ALERTS FILE.                       *
001100*               RECORD LENGTH IS A FIXED 188 BYTES.              *
001200*                                                                *
001300*   CHANGE ACTIVITY :                                            *
001400*                                                                *
001500*   DATE     INIT  TICKET      REMARKS                           *
001600*   -------- ----- ----------- ------------------------------    *
001700*   09/09/92 RTK   LP-0140     ORIGINAL COPYBOOK                 *
001800*   02/11/97 RTK   LP-0214     ADDED SEVERITY 88-LEVELS          *
002000******************************************************************
002100 01  ALRT-ALERT-RECORD.
002200     05  AL-ID                       PIC X(16).
002300     05  AL-RULE-ID                  PIC 9(02).
002400     05  AL-RULE-NAME                PIC X(40).
002500     05  AL-SEVERITY                 PIC X(08).
002600         88  AL-SEV-CRITICAL             VALUE 'CRITICAL'.
002700         88  AL-SEV-HIGH                 VALUE 'HIGH    '.
002800         88  AL-SEV-MEDIUM               VALUE 'MEDIUM  '.
002900         88  AL-SEV-LOW                  VALUE 'LOW     '.
003000     05  AL-TIMESTAMP                PIC 9(14).
003100     05  AL-EPC                      PIC X(24).
003200     05  AL-LOCATION                 PIC X(12).
003300     05  AL-DESCRIPTION              PIC X(60).
003400     05  AL-EVENT-ID                 PIC X(12).
