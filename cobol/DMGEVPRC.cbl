000100 ****************************************************************
000110 * LICENSED MATERIALS - PROPERTY OF THE LOSS PREVENTION SYSTEMS
000120 * GROUP.  FOR INTERNAL USE ONLY.
000130 ****************************************************************
000140 * PROGRAM:  DMGEVPRC
000150 *
000160 * AUTHOR :  R T Kowalski
000170 *
000180 * READS THE DAILY INVENTORY-EVENT EXTRACT (EPCIS-STYLE EVENTS
000190 * FROM THE RFID TAG READERS) IN ASCENDING TIMESTAMP SEQUENCE AND
000200 * APPLIES THE TWELVE DAMAGED-STATUS MISUSE DETECTION RULES TO
000210 * EACH EVENT.  EVERY RULE THAT FIRES WRITES ONE ALERT RECORD.
000220 * AFTER THE EVENT PASS, PRINTS THE ALERT DASHBOARD AND THE
000230 * DAMAGED-SHIPMENT METRICS REPORT.
000240 *
000250 * THIS IS THE NIGHTLY LOSS-PREVENTION BATCH - RUNS AFTER THE
000260 * STORE POS/RFID EXTRACT JOB (LP010) HAS DROPPED THE EVENT FILE.
000270 ****************************************************************
000280
000290 * CHANGE ACTIVITY :
000300 *
000310 * DATE     INIT  TICKET      REMARKS
000320 * -------- ----- ----------- ------------------------------
000330 * 09/09/92 RTK   LP-0140     ORIGINAL INSTALLATION
000340 * 01/14/93 RTK   LP-0146     ADDED RULE 4 (NOT OBSERVED IN
000350 *                            CYCLE COUNTS)
000360 * 06/02/93 DWS   LP-0159     ADDED RULE 5 (HIGH VOLUME SPIKE)
000370 * 11/30/93 RTK   LP-0171     ADDED RULES 9, 10, 11
000380 * 03/18/94 DWS   LP-0180     ADDED RULE 12 (CYCLE COUNT SALE)
000390 * 08/09/94 RTK   LP-0195     WIDENED EV-EPC-TABLE TO 5 ENTRIES
000400 *                            PER EVENT (WAS 3) FOR AGGREGATION
000410 *                            EVENTS
000420 * 02/22/95 RTK   LP-0201     ADDED SHIPMENT METRICS SECTION
000430 * 07/11/95 DWS   LP-0206     ADDED STORE RANKING VIA CALL TO
000440 *                            DMGRANK
000450 * 05/03/96 RTK   LP-0220     FIXED RULE 5 TO DROP STALE
000460 *                            TIMESTAMPS BEFORE COUNTING CURRENT
000470 * 01/08/99 MCJ   LP-Y2K-04   WINDOWED THE 2-DIGIT RUN DATE FROM
000480 *                            ACCEPT FROM DATE - YY < 50 IS 20YY,
000490 *                            ELSE 19YY.  NO STORED DATA FIELDS
000500 *                            ARE 2-DIGIT SO NO FILE CONVERSION
000510 *                            WAS NEEDED.
000520 * 06/14/99 MCJ   LP-Y2K-11   REGRESSION TESTED RULE 11 AND THE
000530 *                            SHIPMENT WEEK WINDOW ACROSS THE
000540 *                            12/31/1999-01/01/2000 BOUNDARY
000550 * 04/19/00 RTK   LP-0240     ADDED RULE 6 DAMAGED-SET REMOVAL
000560 *                            WHEN PREVIOUS DISPOSITION CLEARS
000570 * 10/02/01 BTH   LP-0255     ADDED DASHBOARD RULE-PERFORMANCE
000580 *                            BLOCK
000590 * 03/11/03 BTH   LP-0271     REPLACED THE OLD LOCATION-API CALL
000600 *                            WITH THE LOCATIONS MASTER FILE LOAD
000610 * 09/25/04 BTH   LP-0289     ADDED RETURN-SHIPMENT EXCLUSION TO
000620 *                            RULE 1 PER LOSS PREVENTION REQUEST
000630 *                            LP-REQ-4412
000640 * 02/14/05 BTH   LP-0297     RAISED WS-LOC-VOL-ENTRY AND THE
000650 *                            ITEM-STATE TABLE SIZES FOR THE
000660 *                            FLAGSHIP STORE ROLLOUT
000670 * 08/30/06 BTH   LP-0347     RULES 6, 9 AND 11 NOW TREAT A SOLD
000680 *                            DISPOSITION THE SAME AS BIZSTEP
000690 *                            SELL - SOME POS EXTRACTS SET
000700 *                            DISPOSITION WITHOUT ALWAYS
000710 *                            STAMPING BIZSTEP SELL, SO THOSE
000720 *                            SALES WERE SLIPPING PAST ALL
000730 *                            THREE RULES
000740 * 01/17/07 BTH   LP-0352     RULE 5 NOW ADDS ONE TIMESTAMP PER
000750 *                            TAG IN THE EVENT INSTEAD OF ONE
000760 *                            PER EVENT, SO BULK DAMAGED-ADDS
000770 *                            WEIGH THE SPIKE TEST CORRECTLY.
000780 *                            SPIKE ALERT TEXT NOW FLAGS BULK-OP
000790 *                            EVENTS.  ALSO WIRED UP THE
000800 *                            BULK-OPERATION SWITCH IN
000810 *                            0300-BUILD-CONTEXT, WHICH WAS SET
000820 *                            BUT NEVER TESTED SINCE IT WAS
000830 *                            ADDED
000840 * 05/09/08 BTH   LP-0361     DAMAGED-SHIPMENT METRICS NOW
000850 *                            PRINT RANKED BY ALL-TIME UNIQUE
000860 *                            ITEMS DESCENDING INSTEAD OF
000870 *                            FIRST-SEEN ORDER - ADDED 7005-7008
000880 *                            TO INSERTION-SORT AN INDEX ARRAY
000890 *                            AHEAD OF THE STORE TABLE ITSELF
000900 *                            (TABLE CARRIES THE 600-DEEP EPC
000910 *                            LIST PER STORE AND IS TOO WIDE TO
000920 *                            SHUFFLE WHOLESALE THE WAY DMGRANK
000930 *                            DOES)
000940 * 11/14/08 BTH   LP-0365     AL-ID NOW BUILT AS R<RULE>_<EVENT
000950 *                            ID> PER THE LOSS PREVENTION ALERT
000960 *                            FEED SPEC INSTEAD OF A PLAIN
000970 *                            SEQUENCE NUMBER - DOWNSTREAM CASE
000980 *                            MANAGEMENT MATCHES ON THIS FIELD TO
000990 *                            TRACE AN ALERT BACK TO ITS RULE AND
001000 *                            SOURCE EVENT.  ALSO ADDED 8030 SO
001010 *                            RULE 5 (A LOCATION/COUNT-BASED
001020 *                            DETECTION WITH NO SINGLE TRIGGERING
001030 *                            ITEM) STAMPS AL-EPC AS MULTIPLE
001040 *                            INSTEAD OF THE CURRENT EVENT'S TAG
001050 * 08/10/26 BTH   LP-0368     RULES 6, 9, 10, 11 AND 0500 WERE ONLY
001060 *                            TRACKING/UPDATING THE EVENT'S PRIMARY
001070 *                            ITEM TAG - A BULK SCAN (MULTIPLE EPCS
001080 *                            ON ONE EVENT) LEFT THE NON-PRIMARY
001090 *                            ITEMS OUT OF THE DAMAGED SET, THE SOLD
001100 *                            SET, THE MUTATION-WATCH TABLE, THE
001110 *                            DOUBLE-DEDUCTION TIMESTAMP TABLE AND
001120 *                            THE PER-ITEM STATE TABLE.  ADDED 1065,
001130 *                            1094, 1103, 1113 AND 0520 TO LOOP ALL
001140 *                            EPCS ON THE EVENT FOR EACH OF THESE.
001150 ****************************************************************
001160
001170 IDENTIFICATION DIVISION.
001180 PROGRAM-ID.    DMGEVPRC.
001190 AUTHOR.        R T KOWALSKI.
001200 INSTALLATION.  LOSS PREVENTION SYSTEMS GROUP.
001210 DATE-WRITTEN.  09/09/92.
001220 DATE-COMPILED. 09/09/92.
001230 SECURITY.      NON-CONFIDENTIAL.
001240 ****************************************************************
001250 ENVIRONMENT DIVISION.
001260 CONFIGURATION SECTION.
001270 SOURCE-COMPUTER. IBM-390.
001280 OBJECT-COMPUTER. IBM-390.
001290 SPECIAL-NAMES.
001300     C01 IS TOP-OF-FORM
001310     CLASS DISP-DIGIT IS '0' THRU '9'
001320     UPSI-0 ON STATUS IS BULK-RUN-SWITCH
001330     UPSI-0 OFF STATUS IS NORMAL-RUN-SWITCH.
001340
001350 INPUT-OUTPUT SECTION.
001360 FILE-CONTROL.
001370     SELECT EVENTS
001380            ASSIGN TO EVENTS
001390            ORGANIZATION IS SEQUENTIAL
001400            ACCESS MODE IS SEQUENTIAL
001410            FILE STATUS IS WS-EVENTS-STATUS.
001420
001430     SELECT LOCATIONS
001440            ASSIGN TO LOCATNS
001450            ORGANIZATION IS SEQUENTIAL
001460            ACCESS MODE IS SEQUENTIAL
001470            FILE STATUS IS WS-LOCATNS-STATUS.
001480
001490     SELECT ALERTS
001500            ASSIGN TO ALERTS
001510            ORGANIZATION IS SEQUENTIAL
001520            ACCESS MODE IS SEQUENTIAL
001530            FILE STATUS IS WS-ALERTS-STATUS.
001540
001550     SELECT REPORT-FILE
001560            ASSIGN TO DMGRPT
001570            ORGANIZATION IS SEQUENTIAL
001580            ACCESS MODE IS SEQUENTIAL
001590            FILE STATUS IS WS-REPORT-STATUS.
001600 ****************************************************************
001610 DATA DIVISION.
001620 FILE SECTION.
001630
001640 FD  EVENTS
001650     RECORDING MODE IS F
001660     LABEL RECORDS ARE STANDARD
001670     BLOCK CONTAINS 0 RECORDS.
001680 COPY EVNTREC.
001690
001700 FD  LOCATIONS
001710     RECORDING MODE IS F
001720     LABEL RECORDS ARE STANDARD
001730     BLOCK CONTAINS 0 RECORDS.
001740 COPY LOCMSTR.
001750
001760 FD  ALERTS
001770     RECORDING MODE IS F
001780     LABEL RECORDS ARE STANDARD
001790     BLOCK CONTAINS 0 RECORDS.
001800 COPY ALRTREC.
001810
001820 FD  REPORT-FILE
001830     RECORDING MODE IS F
001840     LABEL RECORDS ARE STANDARD
001850     BLOCK CONTAINS 0 RECORDS.
001860 01  REPORT-RECORD                  PIC X(132).
001870
001880 ****************************************************************
001890 WORKING-STORAGE SECTION.
001900 ****************************************************************
001910 *    TUNABLE THRESHOLDS - LOSS PREVENTION STANDARDS COMMITTEE
001920 *    APPROVED VALUES.  DO NOT CHANGE WITHOUT A SIGNED LP-STDS
001930 *    REQUEST FORM.
001940 77  CF-HIGH-VOLUME-MULT         PIC 9(02)V9 COMP-3 VALUE 2.0.
001950 77  CF-WINDOW-HOURS             PIC 9(02) COMP VALUE 24.
001960 77  CF-CONSEC-THRESHOLD         PIC 9(02) COMP VALUE 2.
001970 77  CF-MUTATE-TIMEOUT-MIN       PIC 9(04) COMP VALUE 30.
001980 77  CF-DBL-DEDUCT-HOURS         PIC 9(02) COMP VALUE 24.
001990 77  CF-PURGE-DAYS               PIC 9(02) COMP VALUE 1.
002000 77  CF-WEEK-DAYS                PIC 9(02) COMP VALUE 7.
002010 77  CF-SMOOTH-OLD-WT            PIC 9V999 COMP-3 VALUE 0.9.
002020 77  CF-SMOOTH-NEW-WT            PIC 9V999 COMP-3 VALUE 0.1.
002030
002040 01  WS-RUN-DATE-RAW              PIC 9(06).
002050 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-RAW.
002060     05  WS-RUN-YY               PIC 9(02).
002070     05  WS-RUN-MM               PIC 9(02).
002080     05  WS-RUN-DD               PIC 9(02).
002090
002100 01  WS-RUN-TIME-RAW              PIC 9(08).
002110 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME-RAW.
002120     05  WS-RUN-HH               PIC 9(02).
002130     05  WS-RUN-MIN              PIC 9(02).
002140     05  WS-RUN-SEC              PIC 9(02).
002150     05  WS-RUN-HSEC             PIC 9(02).
002160
002170 01  WS-RUN-CALC-FIELDS.
002180     05  WS-RUN-CCYY             PIC 9(04) COMP.
002190     05  WS-RUN-TODAY-SECS       PIC S9(18) COMP.
002200     05  WS-WEEK-START-SECS      PIC S9(18) COMP.
002210     05  WS-RUN-TIMESTAMP        PIC 9(14).
002220     05  FILLER                  PIC X(04).
002230
002240 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
002250     05  WS-RTS-CCYY              PIC 9(04).
002260     05  WS-RTS-MM                PIC 9(02).
002270     05  WS-RTS-DD                PIC 9(02).
002280     05  WS-RTS-HH                PIC 9(02).
002290     05  WS-RTS-MI                PIC 9(02).
002300     05  WS-RTS-SS                PIC 9(02).
002310
002320 *    AL-ID IS BUILT AS R<RULE>_<EVENT-ID> (E.G. R6_EV0000000003)
002330 *    RATHER THAN A PLAIN SEQUENCE NUMBER SO AN ANALYST CAN TRACE
002340 *    AN ALERT BACK TO THE FIRING RULE AND SOURCE EVENT ON SIGHT.
002350 77  WS-AID-RULE-1                PIC 9(01).
002360 77  WS-AID-RULE-2                PIC 9(02).
002370
002380 01  WS-FILE-STATUS-FIELDS.
002390     05  WS-EVENTS-STATUS        PIC X(02) VALUE SPACES.
002400     05  WS-LOCATNS-STATUS       PIC X(02) VALUE SPACES.
002410     05  WS-ALERTS-STATUS        PIC X(02) VALUE SPACES.
002420     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
002430     05  FILLER                  PIC X(04).
002440
002450 01  WS-SWITCHES.
002460     05  WS-EVENTS-EOF           PIC X(01) VALUE 'N'.
002470         88  EVENTS-EOF              VALUE 'Y'.
002480     05  WS-LOCATNS-EOF          PIC X(01) VALUE 'N'.
002490         88  LOCATNS-EOF             VALUE 'Y'.
002500     05  WS-BULK-OP-FLAG         PIC X(01) VALUE 'N'.
002510         88  BULK-OPERATION          VALUE 'Y'.
002520     05  WS-PREV-DISP-FOUND-SW   PIC X(01) VALUE 'N'.
002530         88  PREV-DISP-FOUND         VALUE 'Y'.
002540     05  WS-LOC-FOUND-SW         PIC X(01) VALUE 'N'.
002550         88  LOC-FOUND               VALUE 'Y'.
002560     05  WS-ALERT-FIRED-SW       PIC X(01) VALUE 'N'.
002570         88  ALERT-FIRED             VALUE 'Y'.
002580     05  WS-MATCH-FOUND-SW       PIC X(01) VALUE 'N'.
002590         88  MATCH-FOUND             VALUE 'Y'.
002600     05  FILLER                  PIC X(04).
002610
002620 01  WS-SUBSCRIPTS.
002630     05  WS-SUB1                 PIC 9(05) COMP.
002640     05  WS-SUB2                 PIC 9(05) COMP.
002650     05  WS-SUB3                 PIC 9(05) COMP.
002660     05  WS-EPC-SUB              PIC 9(05) COMP.
002670     05  WS-RULE-SUB             PIC 9(05) COMP.
002680     05  FILLER                  PIC X(04).
002690
002700 01  WS-DETECTOR-CONTEXT.
002710     05  WS-PRIMARY-EPC          PIC X(24).
002720 *    WS-SCAN-EPC IS THE ROVING "NEEDLE" FOR SET/TABLE LOOKUP
002730 *    PARAGRAPHS THAT ARE SHARED BY A SINGLE-ITEM CALLER AND A
002740 *    MULTI-ITEM LOOPING CALLER (1064, 1093, 0510) - EACH CALLER
002750 *    LOADS THE EPC IT WANTS COMPARED BEFORE PERFORMING THE FIND.
002760     05  WS-SCAN-EPC             PIC X(24).
002770     05  WS-PREV-DISPOSITION     PIC X(04).
002780     05  WS-PREV-LOCATION        PIC X(12).
002790     05  WS-PREV-BIZSTEP         PIC X(04).
002800     05  WS-PREV-TIMESTAMP       PIC 9(14).
002810     05  WS-CTX-TXN-ID           PIC X(12).
002820     05  FILLER                  PIC X(04).
002830
002840 ****************************************************************
002850 *    DATE/TIME ARITHMETIC WORK AREA - SEE 9500-CALC-SECONDS.
002860 *    MAINFRAME HAS NO INTRINSIC DATE FUNCTIONS AVAILABLE TO
002870 *    BATCH COBOL ON THIS LPAR, SO WE CARRY OUR OWN JULIAN-DAY
002880 *    CONVERSION (FLIEGEL/VAN FLANDERN ALGORITHM).
002890 ****************************************************************
002900 01  WS-DATE-CALC-FIELDS.
002910     05  WS-DC-YYYY              PIC 9(04) COMP.
002920     05  WS-DC-MM                PIC 9(02) COMP.
002930     05  WS-DC-DD                PIC 9(02) COMP.
002940     05  WS-DC-HH                PIC 9(02) COMP.
002950     05  WS-DC-MI                PIC 9(02) COMP.
002960     05  WS-DC-SS                PIC 9(02) COMP.
002970     05  WS-DC-A                 PIC S9(09) COMP.
002980     05  WS-DC-Y                 PIC S9(09) COMP.
002990     05  WS-DC-M                 PIC S9(09) COMP.
003000     05  WS-DC-JDN               PIC S9(09) COMP.
003010     05  WS-DC-SECONDS           PIC S9(18) COMP.
003020     05  FILLER                  PIC X(04).
003030
003040 01  WS-SPLIT-TS                  PIC 9(14).
003050 01  WS-SPLIT-TS-R REDEFINES WS-SPLIT-TS.
003060     05  WS-ST-YYYY               PIC 9(04).
003070     05  WS-ST-MM                 PIC 9(02).
003080     05  WS-ST-DD                 PIC 9(02).
003090     05  WS-ST-HH                 PIC 9(02).
003100     05  WS-ST-MI                 PIC 9(02).
003110     05  WS-ST-SS                 PIC 9(02).
003120
003130 77  WS-EVENT-SECONDS             PIC S9(18) COMP.
003140
003150 01  WS-RULE-05-WORK.
003160     05  WS-CURRENT-COUNT         PIC 9(05) COMP.
003170     05  WS-SPIKE-LIMIT           PIC S9(05)V9 COMP-3.
003180     05  WS-FIRST-TIME-SW         PIC X(01) VALUE 'Y'.
003190     05  FILLER                   PIC X(04).
003200
003210 01  WS-ALERT-WORK.
003220     05  WS-ALERT-DESC            PIC X(60).
003230     05  WS-ALERT-LOCATION        PIC X(12).
003240     05  WS-ALERT-EPC             PIC X(24).
003250     05  WS-CURRENT-RULE-ID       PIC 9(02) COMP.
003260     05  FILLER                   PIC X(04).
003270
003280 ****************************************************************
003290 *    RULE NAME/SEVERITY LOOKUP TABLE - LOADED AT 0100-INITIALIZE
003300 *    TIME SO THE ALERT WRITER CAN STAMP EACH HIT WITHOUT A BLOCK
003310 *    OF EVALUATE LOGIC IN EVERY RULE PARAGRAPH.
003320 ****************************************************************
003330 01  WS-RULE-NAME-TABLE.
003340     05  FILLER. 10 FILLER PIC X(02) VALUE '01'.
003350              10 FILLER PIC X(40) VALUE
003360                 'DAMAGED ITEM IN REGULAR SHIPMENT        '.
003370              10 FILLER PIC X(08) VALUE 'HIGH    '.
003380     05  FILLER. 10 FILLER PIC X(02) VALUE '02'.
003390              10 FILLER PIC X(40) VALUE
003400                 'PERSISTENT DAMAGE THROUGH RECEIVING     '.
003410              10 FILLER PIC X(08) VALUE 'MEDIUM  '.
003420     05  FILLER. 10 FILLER PIC X(02) VALUE '03'.
003430              10 FILLER PIC X(40) VALUE
003440                 'STATUS RELEASED                         '.
003450              10 FILLER PIC X(08) VALUE 'HIGH    '.
003460     05  FILLER. 10 FILLER PIC X(02) VALUE '04'.
003470              10 FILLER PIC X(40) VALUE
003480                 'DAMAGED NOT OBSERVED IN COUNTS          '.
003490              10 FILLER PIC X(08) VALUE 'MEDIUM  '.
003500     05  FILLER. 10 FILLER PIC X(02) VALUE '05'.
003510              10 FILLER PIC X(40) VALUE
003520                 'HIGH VOLUME DAMAGED ASSIGNMENTS         '.
003530              10 FILLER PIC X(08) VALUE 'MEDIUM  '.
003540     05  FILLER. 10 FILLER PIC X(02) VALUE '06'.
003550              10 FILLER PIC X(40) VALUE
003560                 'DAMAGED ITEM SOLD AT POINT OF SALE      '.
003570              10 FILLER PIC X(08) VALUE 'CRITICAL'.
003580     05  FILLER. 10 FILLER PIC X(02) VALUE '07'.
003590              10 FILLER PIC X(40) VALUE
003600                 'INCORRECT DISPOSITION ON SALES FLOOR    '.
003610              10 FILLER PIC X(08) VALUE 'MEDIUM  '.
003620     05  FILLER. 10 FILLER PIC X(02) VALUE '08'.
003630              10 FILLER PIC X(40) VALUE
003640                 'INCORRECT DISPOSITION IN STOCKROOM      '.
003650              10 FILLER PIC X(08) VALUE 'MEDIUM  '.
003660     05  FILLER. 10 FILLER PIC X(02) VALUE '09'.
003670              10 FILLER PIC X(40) VALUE
003680                 'SOLD ITEM RETURNED AS DAMAGED           '.
003690              10 FILLER PIC X(08) VALUE 'HIGH    '.
003700     05  FILLER. 10 FILLER PIC X(02) VALUE '10'.
003710              10 FILLER PIC X(40) VALUE
003720                 'DAMAGED WITHOUT STOCK MUTATION          '.
003730              10 FILLER PIC X(08) VALUE 'MEDIUM  '.
003740     05  FILLER. 10 FILLER PIC X(02) VALUE '11'.
003750              10 FILLER PIC X(40) VALUE
003760                 'DOUBLE STOCK DEDUCTION                  '.
003770              10 FILLER PIC X(08) VALUE 'CRITICAL'.
003780     05  FILLER. 10 FILLER PIC X(02) VALUE '12'.
003790              10 FILLER PIC X(40) VALUE
003800                 'RETAIL SOLD ITEM IN CYCLE COUNTING      '.
003810              10 FILLER PIC X(08) VALUE 'HIGH    '.
003820 01  WS-RULE-NAME-TABLE-R REDEFINES WS-RULE-NAME-TABLE.
003830     05  WS-RNT-ENTRY OCCURS 12 TIMES.
003840         10  WS-RNT-RULE-ID       PIC X(02).
003850         10  WS-RNT-RULE-NAME     PIC X(40).
003860         10  WS-RNT-SEVERITY      PIC X(08).
003870
003880 ****************************************************************
003890 *    LOCATION MASTER - LOADED INTO MEMORY AT START OF RUN.
003900 ****************************************************************
003910 01  WS-LOCATION-TABLE.
003920     05  WS-LOC-COUNT            PIC 9(04) COMP VALUE 0.
003930     05  WS-LOC-ENTRY OCCURS 500 TIMES.
003940         10  WL-LOC-ID           PIC X(12).
003950         10  WL-STORE-NAME       PIC X(30).
003960         10  WL-SUBLOC-NAME      PIC X(20).
003970         10  WL-SUBLOC-TYPE      PIC X(12).
003980         10  WL-STORE-LOC        PIC X(12).
003990         10  FILLER              PIC X(04).
004000
004010 ****************************************************************
004020 *    ITEM-STATE TABLE - ALSO SUPPLIES THE "PREVIOUS DISPOSITION"
004030 *    DETECTOR CONTEXT LOOKED UP BEFORE EACH EVENT IS UPDATED.
004040 ****************************************************************
004050 01  WS-ITEM-STATE-TABLE.
004060     05  WS-ITEM-COUNT           PIC 9(05) COMP VALUE 0.
004070     05  WS-ITEM-ENTRY OCCURS 4000 TIMES.
004080         10  IS-EPC              PIC X(24).
004090         10  IS-DISPOSITION      PIC X(04).
004100         10  IS-LOCATION         PIC X(12).
004110         10  IS-BIZSTEP          PIC X(04).
004120         10  IS-TIMESTAMP        PIC 9(14).
004130         10  FILLER              PIC X(04).
004140
004150 ****************************************************************
004160 *    RULE 4 - DAMAGED ITEMS AWAITING AN OBSERVE AT THE SAME LOC.
004170 ****************************************************************
004180 01  WS-DMG-WATCH-TABLE.
004190     05  WS-DMG-WATCH-COUNT      PIC 9(05) COMP VALUE 0.
004200     05  WS-DMG-WATCH-ENTRY OCCURS 2000 TIMES.
004210         10  DW-EPC              PIC X(24).
004220         10  DW-LOCATION         PIC X(12).
004230         10  DW-MISS-COUNT       PIC 9(04) COMP.
004240         10  FILLER              PIC X(04).
004250
004260 ****************************************************************
004270 *    RULE 5 - PER-LOCATION ROLLING 24-HOUR DAMAGED-ASSIGNMENT
004280 *    TIMESTAMP WINDOW AND EXPONENTIALLY SMOOTHED AVERAGE.
004290 ****************************************************************
004300 01  WS-LOC-VOLUME-TABLE.
004310     05  WS-LOC-VOL-COUNT        PIC 9(03) COMP VALUE 0.
004320     05  WS-LOC-VOL-ENTRY OCCURS 150 TIMES.
004330         10  LV-LOCATION         PIC X(12).
004340         10  LV-AVERAGE          PIC S9(05)V9 COMP-3.
004350         10  LV-TS-COUNT         PIC 9(03) COMP.
004360         10  LV-TS-ENTRY OCCURS 150 TIMES PIC 9(14).
004370         10  FILLER              PIC X(04).
004380
004390 ****************************************************************
004400 *    RULE 6 - ITEMS CURRENTLY CARRYING A DAMAGED DISPOSITION.
004410 ****************************************************************
004420 01  WS-DMG-SET-TABLE.
004430     05  WS-DMG-SET-COUNT        PIC 9(05) COMP VALUE 0.
004440     05  WS-DMG-SET-ENTRY OCCURS 4000 TIMES PIC X(24).
004450     05  FILLER                  PIC X(04).
004460
004470 ****************************************************************
004480 *    RULE 9 - ITEMS SOLD (ACTION ADD ON A SALE EVENT).
004490 ****************************************************************
004500 01  WS-SOLD-SET-TABLE.
004510     05  WS-SOLD-SET-COUNT       PIC 9(05) COMP VALUE 0.
004520     05  WS-SOLD-SET-ENTRY OCCURS 4000 TIMES PIC X(24).
004530     05  FILLER                  PIC X(04).
004540
004550 ****************************************************************
004560 *    RULE 10 - DAMAGED ITEMS AWAITING A STOCK MUTATION (DELETE).
004570 ****************************************************************
004580 01  WS-DMG-MUTATE-TABLE.
004590     05  WS-DMG-MUTATE-COUNT     PIC 9(05) COMP VALUE 0.
004600     05  WS-DMG-MUTATE-ENTRY OCCURS 2000 TIMES.
004610         10  DM-EPC              PIC X(24).
004620         10  DM-TIMESTAMP        PIC 9(14).
004630         10  DM-LOCATION         PIC X(12).
004640         10  DM-EVENT-ID         PIC X(12).
004650         10  FILLER              PIC X(04).
004660
004670 ****************************************************************
004680 *    RULE 11 - RECENT DAMAGED TIMESTAMPS (DOUBLE-DEDUCTION).
004690 ****************************************************************
004700 01  WS-DMG-TS-TABLE.
004710     05  WS-DMG-TS-COUNT         PIC 9(05) COMP VALUE 0.
004720     05  WS-DMG-TS-ENTRY OCCURS 2000 TIMES.
004730         10  DT-EPC              PIC X(24).
004740         10  DT-TIMESTAMP        PIC 9(14).
004750         10  FILLER              PIC X(04).
004760
004770 ****************************************************************
004780 *    IN-MEMORY ALERT TABLE - MIRRORS THE ALERTS FILE FOR THE
004790 *    DASHBOARD AND RECENT-ALERTS SECTIONS.
004800 ****************************************************************
004810 01  WS-ALERT-TABLE.
004820     05  WS-ALERT-COUNT          PIC 9(05) COMP VALUE 0.
004830     05  WS-ALERT-ENTRY OCCURS 4000 TIMES.
004840         10  WA-RULE-ID          PIC 9(02).
004850         10  WA-RULE-NAME        PIC X(40).
004860         10  WA-SEVERITY         PIC X(08).
004870         10  WA-TIMESTAMP        PIC 9(14).
004880         10  WA-LOCATION         PIC X(12).
004890         10  FILLER              PIC X(04).
004900
004910 01  WS-SEVERITY-TOTALS.
004920     05  WS-SEV-CRITICAL         PIC 9(05) COMP-3 VALUE 0.
004930     05  WS-SEV-HIGH             PIC 9(05) COMP-3 VALUE 0.
004940     05  WS-SEV-MEDIUM           PIC 9(05) COMP-3 VALUE 0.
004950     05  WS-SEV-LOW              PIC 9(05) COMP-3 VALUE 0.
004960     05  FILLER                  PIC X(04).
004970
004980 01  WS-RULE-STATS.
004990     05  WS-RULE-DETECT OCCURS 12 TIMES PIC 9(05) COMP-3.
005000     05  FILLER                  PIC X(04).
005010
005020 01  WS-RESOLUTION-FIELDS.
005030     05  WS-RES-RATE             PIC 9(03)V99 COMP-3 VALUE 0.
005040     05  FILLER                  PIC X(04).
005050
005060 ****************************************************************
005070 *    SHIPMENT METRICS - DAMAGED ITEMS SHIPPED, PER STORE.
005080 ****************************************************************
005090 01  WS-SHIP-METRIC-TABLE.
005100     05  WS-SHIP-COUNT           PIC 9(03) COMP VALUE 0.
005110     05  WS-SHIP-ENTRY OCCURS 100 TIMES.
005120         10  SM-LOCATION         PIC X(12).
005130         10  SM-TOTAL-EPCS       PIC 9(05) COMP-3.
005140         10  SM-WEEK-EPCS        PIC 9(05) COMP-3.
005150         10  SM-EVENT-COUNT      PIC 9(05) COMP-3.
005160         10  SM-WEEK-EVENTS      PIC 9(05) COMP-3.
005170         10  SM-FIRST-TS         PIC 9(14).
005180         10  SM-LAST-TS          PIC 9(14).
005190         10  SM-EPC-COUNT        PIC 9(04) COMP.
005200         10  SM-EPC-ENTRY OCCURS 600 TIMES.
005210             15  SE-EPC          PIC X(24).
005220             15  SE-IN-WEEK      PIC X(01).
005230                 88  SE-ALREADY-IN-WEEK  VALUE 'Y'.
005240         10  FILLER              PIC X(04).
005250
005260 ****************************************************************
005270 *    SHIP-METRIC PRINT ORDER - HOLDS A SUBSCRIPT PER STORE, NOT
005280 *    THE STORE ROW ITSELF (THE ROW CARRIES THE 600-DEEP EPC
005290 *    TABLE AND IS FAR TOO WIDE TO SHUFFLE).  7005 INSERTION-SORTS
005300 *    THIS INDEX ARRAY DESCENDING BY SM-TOTAL-EPCS SO 7010 CAN
005310 *    PRINT STORES RANKED BY ALL-TIME UNIQUE ITEMS WITHOUT TOUCHING
005320 *    WS-SHIP-ENTRY ITSELF.
005330 ****************************************************************
005340 01  WS-SHIP-SORT-TABLE.
005350     05  WS-SHIP-SORT-ENTRY OCCURS 100 TIMES
005360                             PIC 9(03) COMP.
005370     05  FILLER                  PIC X(04).
005380 
005390 ****************************************************************
005400 *    STORE-RANKING WORK AREA - PASSED TO DMGRANK FOR THE SORT.
005410 ****************************************************************
005420 COPY RANKENT.
005430
005440 ****************************************************************
005450 *    RECENT-ALERTS PRINT SCRATCH.
005460 ****************************************************************
005470 77  WS-RECENT-IDX               PIC S9(05) COMP.
005480 77  WS-RECENT-PRINTED           PIC 9(02) COMP.
005490 77  WS-SHIP-TOTAL-ALL           PIC 9(07) COMP-3 VALUE 0.
005500 77  WS-SHIP-TOTAL-WK            PIC 9(07) COMP-3 VALUE 0.
005510 77  WS-SHIP-OUTER               PIC 9(03) COMP.
005520 77  WS-SHIP-INNER               PIC S9(03) COMP.
005530 77  WS-SHIP-INSERT-AT           PIC 9(03) COMP.
005540 77  WS-SHIP-HOLD-IDX            PIC 9(03) COMP.
005550 77  WS-SHIP-PRT-IDX             PIC 9(03) COMP.
005560
005570 ****************************************************************
005580 *    REPORT LINE LAYOUTS.
005590 ****************************************************************
005600 01  RPT-DASH-TITLE.
005610     05  FILLER                  PIC X(30)
005620             VALUE 'DAMAGED-STATUS ALERT DASHBOARD'.
005630     05  FILLER                  PIC X(102) VALUE SPACES.
005640
005650 01  RPT-DASH-RUNDATE.
005660     05  FILLER                  PIC X(11) VALUE 'RUN DATE : '.
005670     05  RPT-RD-MM               PIC 99.
005680     05  FILLER                  PIC X VALUE '/'.
005690     05  RPT-RD-DD               PIC 99.
005700     05  FILLER                  PIC X VALUE '/'.
005710     05  RPT-RD-CCYY             PIC 9999.
005720     05  FILLER                  PIC X(05) VALUE SPACES.
005730     05  FILLER                  PIC X(07) VALUE 'TIME : '.
005740     05  RPT-RD-HH               PIC 99.
005750     05  FILLER                  PIC X VALUE ':'.
005760     05  RPT-RD-MIN              PIC 99.
005770     05  FILLER                  PIC X(95) VALUE SPACES.
005780
005790 01  RPT-DASH-SUMMARY.
005800     05  FILLER                  PIC X(16) VALUE 'TOTAL ALERTS : '.
005810     05  RPT-DS-TOTAL            PIC ZZZ,ZZ9.
005820     05  FILLER                  PIC X(08) VALUE SPACES.
005830     05  FILLER                  PIC X(13) VALUE 'UNRESOLVED : '.
005840     05  RPT-DS-UNRESOLVED       PIC ZZZ,ZZ9.
005850     05  FILLER                  PIC X(95) VALUE SPACES.
005860
005870 01  RPT-DASH-HDR-LINE.
005880     05  RPT-DH-TEXT             PIC X(40) VALUE SPACES.
005890     05  FILLER                  PIC X(92) VALUE SPACES.
005900
005910 01  RPT-DASH-SEV-LINE.
005920     05  RPT-DSV-SEVERITY        PIC X(08) VALUE SPACES.
005930     05  FILLER                  PIC X(02) VALUE ': '.
005940     05  RPT-DSV-COUNT           PIC ZZZ,ZZ9.
005950     05  FILLER                  PIC X(110) VALUE SPACES.
005960
005970 01  RPT-DASH-PERF-HDR1.
005980     05  FILLER                  PIC X(12) VALUE 'RULE        '.
005990     05  FILLER                  PIC X(12) VALUE '     TOTAL  '.
006000     05  FILLER                  PIC X(14) VALUE '  UNRESOLVED  '.
006010     05  FILLER                  PIC X(12) VALUE '  RESOLVED  '.
006020     05  FILLER                  PIC X(14) VALUE '  RES. RATE  '.
006030     05  FILLER                  PIC X(68) VALUE SPACES.
006040
006050 01  RPT-DASH-PERF-LINE.
006060     05  RPT-PF-RULE             PIC Z9.
006070     05  FILLER                  PIC X(10) VALUE SPACES.
006080     05  RPT-PF-TOTAL            PIC ZZ,ZZ9.
006090     05  FILLER                  PIC X(08) VALUE SPACES.
006100     05  RPT-PF-UNRES            PIC ZZ,ZZ9.
006110     05  FILLER                  PIC X(08) VALUE SPACES.
006120     05  RPT-PF-RES              PIC ZZ,ZZ9.
006130     05  FILLER                  PIC X(08) VALUE SPACES.
006140     05  RPT-PF-RATE             PIC Z.999.
006150     05  FILLER                  PIC X(70) VALUE SPACES.
006160
006170 01  RPT-DASH-TOP-LINE.
006180     05  RPT-TL-STORE            PIC X(12) VALUE SPACES.
006190     05  FILLER                  PIC X(01) VALUE SPACES.
006200     05  RPT-TL-TOTAL            PIC ZZZ,ZZ9.
006210     05  FILLER                  PIC X(08) VALUE ' ALERTS '.
006220     05  FILLER                  PIC X(01) VALUE '('.
006230     05  RPT-TL-CRITICAL         PIC ZZZ,ZZ9.
006240     05  FILLER                  PIC X(10) VALUE ' CRITICAL)'.
006250     05  FILLER                  PIC X(83) VALUE SPACES.
006260
006270 01  RPT-DASH-RECENT-LINE.
006280     05  FILLER                  PIC X(01) VALUE '['.
006290     05  RPT-RL-SEVERITY         PIC X(08) VALUE SPACES.
006300     05  FILLER                  PIC X(02) VALUE '] '.
006310     05  RPT-RL-RULE-NAME        PIC X(40) VALUE SPACES.
006320     05  FILLER                  PIC X(03) VALUE ' @ '.
006330     05  RPT-RL-LOCATION         PIC X(12) VALUE SPACES.
006340     05  FILLER                  PIC X(02) VALUE ' ('.
006350     05  RPT-RL-TIMESTAMP        PIC 9(14) VALUE ZERO.
006360     05  FILLER                  PIC X(01) VALUE ')'.
006370     05  FILLER                  PIC X(49) VALUE SPACES.
006380
006390 01  RPT-SHIP-TITLE.
006400     05  FILLER                  PIC X(50)
006410          VALUE 'DAMAGED ITEMS IN SHIPMENTS - METRICS BY STORE'.
006420     05  FILLER                  PIC X(82) VALUE SPACES.
006430
006440 01  RPT-SHIP-HDR.
006450     05  FILLER                  PIC X(14) VALUE 'LOCATION      '.
006460     05  FILLER                  PIC X(12) VALUE 'TOTAL EPCS  '.
006470     05  FILLER                  PIC X(16) VALUE 'LAST WEEK EPCS  '.
006480     05  FILLER                  PIC X(10) VALUE 'EVENTS    '.
006490     05  FILLER                  PIC X(14) VALUE 'WEEK EVENTS   '.
006500     05  FILLER                  PIC X(66) VALUE SPACES.
006510
006520 01  RPT-SHIP-DETAIL.
006530     05  RPT-SD-LOCATION         PIC X(12) VALUE SPACES.
006540     05  FILLER                  PIC X(02) VALUE SPACES.
006550     05  RPT-SD-TOTAL            PIC ZZ,ZZ9.
006560     05  FILLER                  PIC X(07) VALUE SPACES.
006570     05  RPT-SD-WEEK             PIC ZZ,ZZ9.
006580     05  FILLER                  PIC X(11) VALUE SPACES.
006590     05  RPT-SD-EVENTS           PIC ZZ,ZZ9.
006600     05  FILLER                  PIC X(07) VALUE SPACES.
006610     05  RPT-SD-WK-EVENTS        PIC ZZ,ZZ9.
006620     05  FILLER                  PIC X(76) VALUE SPACES.
006630
006640 01  RPT-SHIP-TRAILER.
006650     05  FILLER                  PIC X(22) VALUE 'TOTAL STORES AFFECTED '.
006660     05  RPT-ST-STORES           PIC ZZ9.
006670     05  FILLER                  PIC X(05) VALUE SPACES.
006680     05  FILLER                  PIC X(28) VALUE
006690             'TOTAL UNIQUE ITEMS ALL TIME '.
006700     05  RPT-ST-TOTAL            PIC ZZZ,ZZ9.
006710     05  FILLER                  PIC X(05) VALUE SPACES.
006720     05  FILLER                  PIC X(27) VALUE
006730             'TOTAL UNIQUE ITEMS LAST WK '.
006740     05  RPT-ST-WEEK             PIC ZZZ,ZZ9.
006750     05  FILLER                  PIC X(15) VALUE SPACES.
006760
006770 01  RPT-NO-SHIPMENTS.
006780     05  FILLER                  PIC X(38)
006790             VALUE 'NO DAMAGED ITEMS FOUND IN SHIPMENTS.'.
006800     05  FILLER                  PIC X(94) VALUE SPACES.
006810
006820 01  RPT-BLANK-LINE               PIC X(132) VALUE SPACES.
006830
006840 ****************************************************************
006850 LINKAGE SECTION.
006860 ****************************************************************
006870
006880 PROCEDURE DIVISION.
006890 ****************************************************************
006900 0000-MAIN-CONTROL.
006910     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
006920     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
006930     PERFORM 2000-LOAD-LOCATIONS THRU 2000-EXIT
006940         UNTIL LOCATNS-EOF.
006950     PERFORM 0210-READ-EVENT THRU 0210-EXIT.
006960     PERFORM 0200-PROCESS-EVENTS THRU 0200-EXIT
006970         UNTIL EVENTS-EOF.
006980     PERFORM 0600-END-OF-RUN THRU 0600-EXIT.
006990     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
007000     GOBACK.
007010
007020 ****************************************************************
007030 *    0100 - ESTABLISH THE RUN DATE/TIME.  THE LPAR HAS NO
007040 *    INTRINSIC DATE FUNCTIONS AVAILABLE TO THIS COMPILE, SO THE
007050 *    2-DIGIT YEAR FROM ACCEPT FROM DATE IS WINDOWED BY HAND -
007060 *    SEE THE LP-Y2K-04 CHANGE NOTE ABOVE.
007070 ****************************************************************
007080 0100-INITIALIZE.
007090     ACCEPT WS-RUN-DATE-RAW FROM DATE.
007100     ACCEPT WS-RUN-TIME-RAW FROM TIME.
007110     IF WS-RUN-YY < 50
007120         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
007130     ELSE
007140         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY
007150     END-IF.
007160     MOVE WS-RUN-CCYY  TO WS-RTS-CCYY.
007170     MOVE WS-RUN-MM    TO WS-RTS-MM.
007180     MOVE WS-RUN-DD    TO WS-RTS-DD.
007190     MOVE WS-RUN-HH    TO WS-RTS-HH.
007200     MOVE WS-RUN-MIN   TO WS-RTS-MI.
007210     MOVE WS-RUN-SEC   TO WS-RTS-SS.
007220     MOVE WS-RUN-CCYY  TO WS-DC-YYYY.
007230     MOVE WS-RUN-MM    TO WS-DC-MM.
007240     MOVE WS-RUN-DD    TO WS-DC-DD.
007250     MOVE ZERO         TO WS-DC-HH WS-DC-MI WS-DC-SS.
007260     PERFORM 9500-CALC-SECONDS THRU 9500-EXIT.
007270     MOVE WS-DC-SECONDS TO WS-RUN-TODAY-SECS.
007280     COMPUTE WS-WEEK-START-SECS =
007290         WS-RUN-TODAY-SECS - (CF-WEEK-DAYS * 86400).
007300 0100-EXIT.
007310     EXIT.
007320
007330 ****************************************************************
007340 *    0700 - OPEN THE RUN'S FILES.
007350 ****************************************************************
007360 0700-OPEN-FILES.
007370     OPEN INPUT  EVENTS.
007380     OPEN INPUT  LOCATIONS.
007390     OPEN OUTPUT ALERTS.
007400     OPEN OUTPUT REPORT-FILE.
007410 0700-EXIT.
007420     EXIT.
007430
007440 0790-CLOSE-FILES.
007450     CLOSE EVENTS.
007460     CLOSE LOCATIONS.
007470     CLOSE ALERTS.
007480     CLOSE REPORT-FILE.
007490 0790-EXIT.
007500     EXIT.
007510
007520 ****************************************************************
007530 *    2000 - LOAD THE LOCATION MASTER INTO MEMORY.  REPLACES THE
007540 *    ORGANIZATION'S OLD LOCATION-API LOOKUP - SEE LP-0271.
007550 ****************************************************************
007560 2000-LOAD-LOCATIONS.
007570     READ LOCATIONS
007580         AT END
007590             SET LOCATNS-EOF TO TRUE
007600     END-READ.
007610     IF NOT LOCATNS-EOF
007620         ADD 1 TO WS-LOC-COUNT
007630         MOVE LOC-ID         TO WL-LOC-ID (WS-LOC-COUNT)
007640         MOVE LOC-STORE-NAME TO WL-STORE-NAME (WS-LOC-COUNT)
007650         MOVE LOC-SUBLOC-NAME TO WL-SUBLOC-NAME (WS-LOC-COUNT)
007660         MOVE LOC-SUBLOC-TYPE TO WL-SUBLOC-TYPE (WS-LOC-COUNT)
007670         MOVE LOC-STORE-LOC   TO WL-STORE-LOC (WS-LOC-COUNT)
007680     END-IF.
007690 2000-EXIT.
007700     EXIT.
007710
007720 ****************************************************************
007730 *    0200 - MAIN EVENT-PROCESSING LOOP.
007740 ****************************************************************
007750 0200-PROCESS-EVENTS.
007760     PERFORM 0300-BUILD-CONTEXT THRU 0300-EXIT.
007770     PERFORM 0400-APPLY-RULES THRU 0400-EXIT.
007780     PERFORM 0550-ACCUM-SHIP-METRICS THRU 0550-EXIT.
007790     PERFORM 0500-UPDATE-ITEM-STATE THRU 0500-EXIT.
007800     PERFORM 0210-READ-EVENT THRU 0210-EXIT.
007810 0200-EXIT.
007820     EXIT.
007830
007840 ****************************************************************
007850 *    0550 - ACCUMULATE THE DAMAGED-SHIPMENT METRICS.  SAME
007860 *    QUALIFYING EVENT AS RULE 1 (SHIPPING/DAMAGED/ADD, ITEM AND
007870 *    LOCATION PRESENT) BUT KEPT SEPARATE FROM THE RULE ENGINE
007880 *    SINCE IT FEEDS A REPORT, NOT AN ALERT.
007890 ****************************************************************
007900 0550-ACCUM-SHIP-METRICS.
007910     IF EV-BIZ-SHIPPING
007920        AND EV-DISP-DAMAGED
007930        AND EV-ACTION-ADD
007940        AND EV-LOCATION NOT = SPACES
007950         MOVE EV-TS-YYYY TO WS-DC-YYYY
007960         MOVE EV-TS-MM   TO WS-DC-MM
007970         MOVE EV-TS-DD   TO WS-DC-DD
007980         MOVE EV-TS-HH   TO WS-DC-HH
007990         MOVE EV-TS-MI   TO WS-DC-MI
008000         MOVE EV-TS-SS   TO WS-DC-SS
008010         PERFORM 9500-CALC-SECONDS THRU 9500-EXIT
008020         MOVE WS-DC-SECONDS TO WS-EVENT-SECONDS
008030         PERFORM 0551-FIND-OR-ADD-STORE THRU 0551-EXIT
008040         ADD 1 TO SM-EVENT-COUNT (WS-SUB2)
008050         IF SM-FIRST-TS (WS-SUB2) = ZERO
008060            OR EV-TIMESTAMP < SM-FIRST-TS (WS-SUB2)
008070             MOVE EV-TIMESTAMP TO SM-FIRST-TS (WS-SUB2)
008080         END-IF
008090         IF EV-TIMESTAMP > SM-LAST-TS (WS-SUB2)
008100             MOVE EV-TIMESTAMP TO SM-LAST-TS (WS-SUB2)
008110         END-IF
008120         IF WS-EVENT-SECONDS >= WS-WEEK-START-SECS
008130             ADD 1 TO SM-WEEK-EVENTS (WS-SUB2)
008140         END-IF
008150         MOVE 1 TO WS-EPC-SUB
008160         PERFORM 0552-ACCUM-ONE-EPC THRU 0552-EXIT
008170             UNTIL WS-EPC-SUB > EV-EPC-COUNT
008180     END-IF.
008190 0550-EXIT.
008200     EXIT.
008210
008220 0551-FIND-OR-ADD-STORE.
008230     SET WS-MATCH-FOUND-SW TO 'N'.
008240     MOVE 1 TO WS-SUB2.
008250     PERFORM 0553-FIND-STORE THRU 0553-EXIT
008260         UNTIL WS-SUB2 > WS-SHIP-COUNT
008270            OR MATCH-FOUND.
008280     IF NOT MATCH-FOUND
008290        AND WS-SHIP-COUNT < 100
008300         ADD 1 TO WS-SHIP-COUNT
008310         MOVE WS-SHIP-COUNT TO WS-SUB2
008320         MOVE EV-LOCATION TO SM-LOCATION (WS-SUB2)
008330         MOVE 0 TO SM-TOTAL-EPCS (WS-SUB2) SM-WEEK-EPCS (WS-SUB2)
008340                   SM-EVENT-COUNT (WS-SUB2) SM-WEEK-EVENTS (WS-SUB2)
008350                   SM-FIRST-TS (WS-SUB2) SM-LAST-TS (WS-SUB2)
008360                   SM-EPC-COUNT (WS-SUB2)
008370     END-IF.
008380 0551-EXIT.
008390     EXIT.
008400
008410 0553-FIND-STORE.
008420     IF SM-LOCATION (WS-SUB2) = EV-LOCATION
008430         SET WS-MATCH-FOUND-SW TO 'Y'
008440     ELSE
008450         ADD 1 TO WS-SUB2
008460     END-IF.
008470 0553-EXIT.
008480     EXIT.
008490
008500 0552-ACCUM-ONE-EPC.
008510     SET WS-MATCH-FOUND-SW TO 'N'.
008520     MOVE 1 TO WS-SUB3.
008530     PERFORM 0554-FIND-EPC THRU 0554-EXIT
008540         UNTIL WS-SUB3 > SM-EPC-COUNT (WS-SUB2)
008550            OR MATCH-FOUND.
008560     IF NOT MATCH-FOUND
008570        AND SM-EPC-COUNT (WS-SUB2) < 600
008580         ADD 1 TO SM-EPC-COUNT (WS-SUB2)
008590         MOVE SM-EPC-COUNT (WS-SUB2) TO WS-SUB3
008600         MOVE EV-EPC (WS-EPC-SUB) TO SE-EPC (WS-SUB2, WS-SUB3)
008610         MOVE 'N' TO SE-IN-WEEK (WS-SUB2, WS-SUB3)
008620         ADD 1 TO SM-TOTAL-EPCS (WS-SUB2)
008630     END-IF.
008640     IF WS-SUB3 <= SM-EPC-COUNT (WS-SUB2)
008650        AND WS-EVENT-SECONDS >= WS-WEEK-START-SECS
008660        AND NOT SE-ALREADY-IN-WEEK (WS-SUB2, WS-SUB3)
008670         MOVE 'Y' TO SE-IN-WEEK (WS-SUB2, WS-SUB3)
008680         ADD 1 TO SM-WEEK-EPCS (WS-SUB2)
008690     END-IF.
008700     ADD 1 TO WS-EPC-SUB.
008710 0552-EXIT.
008720     EXIT.
008730
008740 0554-FIND-EPC.
008750     IF SE-EPC (WS-SUB2, WS-SUB3) = EV-EPC (WS-EPC-SUB)
008760         SET WS-MATCH-FOUND-SW TO 'Y'
008770     ELSE
008780         ADD 1 TO WS-SUB3
008790     END-IF.
008800 0554-EXIT.
008810     EXIT.
008820
008830 0210-READ-EVENT.
008840     READ EVENTS
008850         AT END
008860             SET EVENTS-EOF TO TRUE
008870     END-READ.
008880 0210-EXIT.
008890     EXIT.
008900
008910 ****************************************************************
008920 *    0300 - BUILD THE DETECTOR CONTEXT FOR THE CURRENT EVENT -
008930 *    THE PRIMARY EPC (FIRST ENTRY IN THE EVENT'S EPC TABLE) AND
008940 *    ITS PRIOR RECORDED DISPOSITION, IF ANY.
008950 ****************************************************************
008960 0300-BUILD-CONTEXT.
008970     MOVE SPACES TO WS-PRIMARY-EPC.
008980     IF EV-EPC-COUNT > 0
008990         MOVE EV-EPC (1) TO WS-PRIMARY-EPC
009000     END-IF.
009010     MOVE EV-TXN-ID TO WS-CTX-TXN-ID.
009020     SET WS-BULK-OP-FLAG TO 'N'.
009030     IF EV-EPC-COUNT > 1
009040         SET WS-BULK-OP-FLAG TO 'Y'
009050     END-IF.
009060     PERFORM 3000-FIND-PREV-DISP THRU 3000-EXIT.
009070 0300-EXIT.
009080     EXIT.
009090
009100 3000-FIND-PREV-DISP.
009110     SET WS-PREV-DISP-FOUND-SW TO 'N'.
009120     MOVE SPACES TO WS-PREV-DISPOSITION WS-PREV-LOCATION
009130                     WS-PREV-BIZSTEP.
009140     MOVE ZERO TO WS-PREV-TIMESTAMP.
009150     IF WS-PRIMARY-EPC NOT = SPACES
009160         MOVE 1 TO WS-SUB1
009170         PERFORM 3010-SCAN-ITEM-TABLE THRU 3010-EXIT
009180             UNTIL WS-SUB1 > WS-ITEM-COUNT
009190                OR PREV-DISP-FOUND
009200     END-IF.
009210 3000-EXIT.
009220     EXIT.
009230
009240 3010-SCAN-ITEM-TABLE.
009250     IF IS-EPC (WS-SUB1) = WS-PRIMARY-EPC
009260         MOVE IS-DISPOSITION (WS-SUB1) TO WS-PREV-DISPOSITION
009270         MOVE IS-LOCATION    (WS-SUB1) TO WS-PREV-LOCATION
009280         MOVE IS-BIZSTEP     (WS-SUB1) TO WS-PREV-BIZSTEP
009290         MOVE IS-TIMESTAMP   (WS-SUB1) TO WS-PREV-TIMESTAMP
009300         SET WS-PREV-DISP-FOUND-SW TO 'Y'
009310     ELSE
009320         ADD 1 TO WS-SUB1
009330     END-IF.
009340 3010-EXIT.
009350     EXIT.
009360
009370 ****************************************************************
009380 *    0400 - RUN THE TWELVE DETECTION RULES, IN ORDER, AGAINST
009390 *    THE CURRENT EVENT.  EVERY RULE IS TESTED ON EVERY EVENT -
009400 *    THEY ARE NOT MUTUALLY EXCLUSIVE.
009410 ****************************************************************
009420 0400-APPLY-RULES.
009430     PERFORM 1010-RULE-01-REG-SHIP-DMG    THRU 1010-EXIT.
009440     PERFORM 1020-RULE-02-RECV-PERSIST    THRU 1020-EXIT.
009450     PERFORM 1030-RULE-03-STATUS-RELEASE  THRU 1030-EXIT.
009460     PERFORM 1040-RULE-04-NOT-OBSERVED    THRU 1040-EXIT.
009470     PERFORM 1050-RULE-05-HIGH-VOLUME     THRU 1050-EXIT.
009480     PERFORM 1060-RULE-06-SOLD-AT-POS     THRU 1060-EXIT.
009490     PERFORM 1070-RULE-07-SALES-FLOOR     THRU 1070-EXIT.
009500     PERFORM 1080-RULE-08-STOCKROOM       THRU 1080-EXIT.
009510     PERFORM 1090-RULE-09-SOLD-RETURNED   THRU 1090-EXIT.
009520     PERFORM 1100-RULE-10-NO-STOCK-MUT    THRU 1100-EXIT.
009530     PERFORM 1110-RULE-11-DOUBLE-DEDUCT   THRU 1110-EXIT.
009540     PERFORM 1120-RULE-12-SOLD-IN-CYCLE   THRU 1120-EXIT.
009550 0400-EXIT.
009560     EXIT.
009570
009580 ****************************************************************
009590 *    RULE 01 (HIGH) - DAMAGED ITEM ADDED TO A REGULAR SHIPMENT.
009600 ****************************************************************
009610 1010-RULE-01-REG-SHIP-DMG.
009620     IF EV-BIZ-SHIPPING
009630        AND EV-DISP-DAMAGED
009640        AND EV-ACTION-ADD
009650        AND WS-PRIMARY-EPC NOT = SPACES
009660        AND EV-LOCATION NOT = SPACES
009670        AND EV-NOT-RETURN
009680         MOVE 'Damaged item added to regular shipment'
009690             TO WS-ALERT-DESC
009700         MOVE 1 TO WS-CURRENT-RULE-ID
009710         PERFORM 8000-WRITE-ALERT THRU 8000-EXIT
009720     END-IF.
009730 1010-EXIT.
009740     EXIT.
009750
009760 ****************************************************************
009770 *    RULE 02 (MEDIUM) - ITEM RECEIVED WITH A DAMAGED STATUS THAT
009780 *    WAS NEVER CLEARED BY A PRIOR EVENT.
009790 ****************************************************************
009800 1020-RULE-02-RECV-PERSIST.
009810     IF EV-BIZ-RECEIVING
009820        AND EV-DISP-DAMAGED
009830        AND WS-PRIMARY-EPC NOT = SPACES
009840        AND EV-LOCATION NOT = SPACES
009850        AND PREV-DISP-FOUND
009860        AND WS-PREV-DISPOSITION = 'DMGD'
009870         MOVE 'Item received with damaged status that wasnt cleared'
009880             TO WS-ALERT-DESC
009890         MOVE 2 TO WS-CURRENT-RULE-ID
009900         PERFORM 8000-WRITE-ALERT THRU 8000-EXIT
009910     END-IF.
009920 1020-EXIT.
009930     EXIT.
009940
009950 ****************************************************************
009960 *    RULE 03 (HIGH) - A DISPOSITION THAT SHOULD HAVE BEEN HELD
009970 *    FOR INSPECTION WAS RELEASED BACK TO SALEABLE STATUS.
009980 ****************************************************************
009990 1030-RULE-03-STATUS-RELEASE.
010000     IF EV-BIZ-INSPECTING
010010        AND EV-DISP-RELEASED-SET
010020        AND WS-PRIMARY-EPC NOT = SPACES
010030        AND EV-LOCATION NOT = SPACES
010040         STRING 'Status released: ' DELIMITED BY SIZE
010050                EV-DISPOSITION     DELIMITED BY SIZE
010060                ' in biz_step '    DELIMITED BY SIZE
010070                EV-BIZSTEP         DELIMITED BY SIZE
010080             INTO WS-ALERT-DESC
010090         MOVE 3 TO WS-CURRENT-RULE-ID
010100         PERFORM 8000-WRITE-ALERT THRU 8000-EXIT
010110     END-IF.
010120 1030-EXIT.
010130     EXIT.
010140
010150 ****************************************************************
010160 *    RULE 04 (MEDIUM) - A DAMAGED ITEM HAS GONE TWO CONSECUTIVE
010170 *    CYCLE-COUNT OBSERVATIONS WITHOUT BEING SEEN AT ITS LOCATION.
010180 ****************************************************************
010190 1040-RULE-04-NOT-OBSERVED.
010200     IF EV-DISP-DAMAGED
010210        AND EV-ACTION-ADD
010220        AND WS-PRIMARY-EPC NOT = SPACES
010230        AND EV-LOCATION NOT = SPACES
010240         PERFORM 1041-WATCH-ADD THRU 1041-EXIT
010250     END-IF.
010260     IF EV-ACTION-OBSERVE
010270        AND WS-PRIMARY-EPC NOT = SPACES
010280        AND EV-LOCATION NOT = SPACES
010290         PERFORM 1042-WATCH-OBSERVE THRU 1042-EXIT
010300     END-IF.
010310 1040-EXIT.
010320     EXIT.
010330
010340 1041-WATCH-ADD.
010350     SET WS-MATCH-FOUND-SW TO 'N'.
010360     MOVE 1 TO WS-SUB1.
010370     PERFORM 1043-FIND-WATCH THRU 1043-EXIT
010380         UNTIL WS-SUB1 > WS-DMG-WATCH-COUNT
010390            OR MATCH-FOUND.
010400     IF NOT MATCH-FOUND
010410        AND WS-DMG-WATCH-COUNT < 2000
010420         ADD 1 TO WS-DMG-WATCH-COUNT
010430         MOVE WS-PRIMARY-EPC TO DW-EPC (WS-DMG-WATCH-COUNT)
010440         MOVE EV-LOCATION    TO DW-LOCATION (WS-DMG-WATCH-COUNT)
010450         MOVE 0              TO DW-MISS-COUNT (WS-DMG-WATCH-COUNT)
010460     END-IF.
010470 1041-EXIT.
010480     EXIT.
010490
010500 1043-FIND-WATCH.
010510     IF DW-EPC (WS-SUB1) = WS-PRIMARY-EPC
010520         SET WS-MATCH-FOUND-SW TO 'Y'
010530     ELSE
010540         ADD 1 TO WS-SUB1
010550     END-IF.
010560 1043-EXIT.
010570     EXIT.
010580
010590 1042-WATCH-OBSERVE.
010600     MOVE 1 TO WS-SUB1.
010610     PERFORM 1044-CHECK-OBSERVE THRU 1044-EXIT
010620         UNTIL WS-SUB1 > WS-DMG-WATCH-COUNT.
010630 1042-EXIT.
010640     EXIT.
010650
010660 1044-CHECK-OBSERVE.
010670     IF DW-EPC (WS-SUB1) = WS-PRIMARY-EPC
010680         IF DW-LOCATION (WS-SUB1) = EV-LOCATION
010690             MOVE 0 TO DW-MISS-COUNT (WS-SUB1)
010700         ELSE
010710             ADD 1 TO DW-MISS-COUNT (WS-SUB1)
010720             IF DW-MISS-COUNT (WS-SUB1) >= CF-CONSEC-THRESHOLD
010730                 MOVE DW-LOCATION (WS-SUB1) TO WS-ALERT-LOCATION
010740                 STRING 'Damaged item not observed for '
010750                            DELIMITED BY SIZE
010760                        DW-MISS-COUNT (WS-SUB1)
010770                            DELIMITED BY SIZE
010780                        ' consecutive counts' DELIMITED BY SIZE
010790                     INTO WS-ALERT-DESC
010800                 MOVE 4 TO WS-CURRENT-RULE-ID
010810                 PERFORM 8010-WRITE-ALERT-AT-LOC THRU 8010-EXIT
010820             END-IF
010830         END-IF
010840     END-IF.
010850     ADD 1 TO WS-SUB1.
010860 1044-EXIT.
010870     EXIT.
010880
010890 ****************************************************************
010900 *    RULE 05 (MEDIUM) - UNUSUAL SPIKE IN DAMAGED-ITEM ASSIGNMENTS
010910 *    AT ONE LOCATION, COMPARED TO ITS ROLLING SMOOTHED AVERAGE.
010920 ****************************************************************
010930 1050-RULE-05-HIGH-VOLUME.
010940     IF EV-BIZ-INSPECTING
010950        AND EV-DISP-DAMAGED
010960        AND EV-ACTION-ADD
010970        AND EV-LOCATION NOT = SPACES
010980         PERFORM 1051-FIND-OR-ADD-LOC THRU 1051-EXIT
010990         PERFORM 1052-PURGE-OLD-TS THRU 1052-EXIT
011000         MOVE 1 TO WS-EPC-SUB
011010         PERFORM 1053-ADD-CURRENT-TS THRU 1053-EXIT
011020             UNTIL WS-EPC-SUB > EV-EPC-COUNT
011030         MOVE LV-TS-COUNT (WS-SUB2) TO WS-CURRENT-COUNT
011040         IF WS-FIRST-TIME-SW = 'Y'
011050             COMPUTE LV-AVERAGE (WS-SUB2) = WS-CURRENT-COUNT
011060         ELSE
011070             COMPUTE WS-SPIKE-LIMIT ROUNDED =
011080                 LV-AVERAGE (WS-SUB2) * CF-HIGH-VOLUME-MULT
011090             IF WS-CURRENT-COUNT > WS-SPIKE-LIMIT
011100                 IF BULK-OPERATION
011110                     STRING 'Unusual spike in damaged assignments'
011120                            ' (bulk-op): ' DELIMITED BY SIZE
011130                        WS-CURRENT-COUNT DELIMITED BY SIZE
011140                        ' vs avg ' DELIMITED BY SIZE
011150                        LV-AVERAGE (WS-SUB2) DELIMITED BY SIZE
011160                     INTO WS-ALERT-DESC
011170                 ELSE
011180                     STRING 'Unusual spike in damaged assignments: '
011190                            DELIMITED BY SIZE
011200                        WS-CURRENT-COUNT DELIMITED BY SIZE
011210                        ' vs avg ' DELIMITED BY SIZE
011220                        LV-AVERAGE (WS-SUB2) DELIMITED BY SIZE
011230                     INTO WS-ALERT-DESC
011240                 END-IF
011250                 MOVE 5 TO WS-CURRENT-RULE-ID
011260                 PERFORM 8030-WRITE-ALERT-VOLUME THRU 8030-EXIT
011270             ELSE
011280                 COMPUTE LV-AVERAGE (WS-SUB2) ROUNDED =
011290                     (LV-AVERAGE (WS-SUB2) * CF-SMOOTH-OLD-WT) +
011300                     (WS-CURRENT-COUNT * CF-SMOOTH-NEW-WT)
011310             END-IF
011320         END-IF.
011330 1050-EXIT.
011340     EXIT.
011350
011360 1051-FIND-OR-ADD-LOC.
011370     SET WS-MATCH-FOUND-SW TO 'N'.
011380     MOVE 'Y' TO WS-FIRST-TIME-SW.
011390     MOVE 1 TO WS-SUB2.
011400     PERFORM 1054-FIND-LOC THRU 1054-EXIT
011410         UNTIL WS-SUB2 > WS-LOC-VOL-COUNT
011420            OR MATCH-FOUND.
011430     IF NOT MATCH-FOUND
011440        AND WS-LOC-VOL-COUNT < 150
011450         ADD 1 TO WS-LOC-VOL-COUNT
011460         MOVE WS-LOC-VOL-COUNT TO WS-SUB2
011470         MOVE EV-LOCATION TO LV-LOCATION (WS-SUB2)
011480         MOVE 0 TO LV-TS-COUNT (WS-SUB2)
011490         MOVE 0 TO LV-AVERAGE (WS-SUB2)
011500     END-IF.
011510 1051-EXIT.
011520     EXIT.
011530
011540 1054-FIND-LOC.
011550     IF LV-LOCATION (WS-SUB2) = EV-LOCATION
011560         SET WS-MATCH-FOUND-SW TO 'Y'
011570         MOVE 'N' TO WS-FIRST-TIME-SW
011580     ELSE
011590         ADD 1 TO WS-SUB2
011600     END-IF.
011610 1054-EXIT.
011620     EXIT.
011630
011640 1052-PURGE-OLD-TS.
011650 *    DROP ANY TIMESTAMP IN THE WINDOW OLDER THAN CF-WINDOW-HOURS.
011660     MOVE 1 TO WS-SUB3.
011670 1052-PURGE-LOOP.
011680     IF WS-SUB3 > LV-TS-COUNT (WS-SUB2)
011690         GO TO 1052-EXIT
011700     END-IF.
011710     MOVE EV-TS-YYYY TO WS-DC-YYYY.
011720     MOVE EV-TS-MM   TO WS-DC-MM.
011730     MOVE EV-TS-DD   TO WS-DC-DD.
011740     MOVE EV-TS-HH   TO WS-DC-HH.
011750     MOVE EV-TS-MI   TO WS-DC-MI.
011760     MOVE EV-TS-SS   TO WS-DC-SS.
011770     PERFORM 9500-CALC-SECONDS THRU 9500-EXIT.
011780     MOVE WS-DC-SECONDS TO WS-EVENT-SECONDS.
011790     MOVE LV-TS-ENTRY (WS-SUB2, WS-SUB3) TO WS-SPLIT-TS.
011800     PERFORM 9510-SPLIT-TIMESTAMP THRU 9510-EXIT.
011810     PERFORM 9500-CALC-SECONDS THRU 9500-EXIT.
011820     IF (WS-EVENT-SECONDS - WS-DC-SECONDS) > (CF-WINDOW-HOURS * 3600)
011830         PERFORM 1055-REMOVE-TS-ENTRY THRU 1055-EXIT
011840     ELSE
011850         ADD 1 TO WS-SUB3
011860     END-IF.
011870     GO TO 1052-PURGE-LOOP.
011880 1052-EXIT.
011890     EXIT.
011900
011910 1055-REMOVE-TS-ENTRY.
011920 *    SLIDE THE REMAINING ENTRIES DOWN OVER THE STALE ONE.
011930     MOVE WS-SUB3 TO WS-RULE-SUB.
011940 1055-SLIDE-LOOP.
011950     IF WS-RULE-SUB >= LV-TS-COUNT (WS-SUB2)
011960         GO TO 1055-SLIDE-DONE
011970     END-IF.
011980     MOVE LV-TS-ENTRY (WS-SUB2, WS-RULE-SUB + 1)
011990         TO LV-TS-ENTRY (WS-SUB2, WS-RULE-SUB).
012000     ADD 1 TO WS-RULE-SUB.
012010     GO TO 1055-SLIDE-LOOP.
012020 1055-SLIDE-DONE.
012030     SUBTRACT 1 FROM LV-TS-COUNT (WS-SUB2).
012040 1055-EXIT.
012050     EXIT.
012060
012070 1053-ADD-CURRENT-TS.
012080 *    ONE TIMESTAMP PER TAG IN THE EVENT, NOT ONE PER EVENT, SO A
012090 *    BULK ADD OF SEVERAL TAGS WEIGHS THE SPIKE TEST AS HEAVILY AS
012100 *    THAT MANY SEPARATE SINGLE-TAG ADDS WOULD HAVE.
012110     IF LV-TS-COUNT (WS-SUB2) < 150
012120         ADD 1 TO LV-TS-COUNT (WS-SUB2)
012130         MOVE EV-TIMESTAMP
012140             TO LV-TS-ENTRY (WS-SUB2, LV-TS-COUNT (WS-SUB2))
012150     END-IF.
012160     ADD 1 TO WS-EPC-SUB.
012170 1053-EXIT.
012180     EXIT.
012190
012200 ****************************************************************
012210 *    RULE 06 (CRITICAL) - AN ITEM CARRYING DAMAGED STATUS WAS
012220 *    SOLD THROUGH THE POINT-OF-SALE SYSTEM.
012230 ****************************************************************
012240 1060-RULE-06-SOLD-AT-POS.
012250     IF EV-DISP-DAMAGED
012260        AND EV-ACTION-ADD
012270        AND WS-PRIMARY-EPC NOT = SPACES
012280         PERFORM 1061-ADD-TO-DMG-SET THRU 1061-EXIT
012290     END-IF.
012300     IF PREV-DISP-FOUND
012310        AND WS-PREV-DISPOSITION NOT = 'DMGD'
012320        AND WS-PRIMARY-EPC NOT = SPACES
012330         PERFORM 1062-REMOVE-FROM-DMG-SET THRU 1062-EXIT
012340     END-IF.
012350     IF (EV-BIZ-SELLING OR EV-DISP-SOLD-DISP)
012360        AND WS-PRIMARY-EPC NOT = SPACES
012370         PERFORM 1063-CHECK-SALE-AGAINST-DMG THRU 1063-EXIT
012380     END-IF.
012390 1060-EXIT.
012400     EXIT.
012410
012420 1061-ADD-TO-DMG-SET.
012430 *    LP-0368 BTH 08/10/26 - A DAMAGED+ADD EVENT CAN CARRY MORE
012440 *    THAN ONE EPC.  EVERY ITEM LISTED GOES INTO THE SET, NOT
012450 *    ONLY THE PRIMARY ONE, OR A LATER SALE OF A NON-PRIMARY ITEM
012460 *    NEVER MATCHES BELOW IN 1063.
012470     MOVE 1 TO WS-EPC-SUB.
012480     PERFORM 1065-ADD-ONE-TO-DMG-SET THRU 1065-EXIT
012490         UNTIL WS-EPC-SUB > EV-EPC-COUNT.
012500 1061-EXIT.
012510     EXIT.
012520
012530 1064-FIND-IN-DMG-SET.
012540     IF WS-DMG-SET-ENTRY (WS-SUB1) = WS-SCAN-EPC
012550         SET WS-MATCH-FOUND-SW TO 'Y'
012560     ELSE
012570         ADD 1 TO WS-SUB1
012580     END-IF.
012590 1064-EXIT.
012600     EXIT.
012610
012620 1065-ADD-ONE-TO-DMG-SET.
012630     MOVE EV-EPC (WS-EPC-SUB) TO WS-SCAN-EPC.
012640     SET WS-MATCH-FOUND-SW TO 'N'.
012650     MOVE 1 TO WS-SUB1.
012660     PERFORM 1064-FIND-IN-DMG-SET THRU 1064-EXIT
012670         UNTIL WS-SUB1 > WS-DMG-SET-COUNT
012680            OR MATCH-FOUND.
012690     IF NOT MATCH-FOUND
012700        AND WS-DMG-SET-COUNT < 4000
012710         ADD 1 TO WS-DMG-SET-COUNT
012720         MOVE WS-SCAN-EPC TO WS-DMG-SET-ENTRY (WS-DMG-SET-COUNT)
012730     END-IF.
012740     ADD 1 TO WS-EPC-SUB.
012750 1065-EXIT.
012760     EXIT.
012770
012780 1062-REMOVE-FROM-DMG-SET.
012790     MOVE WS-PRIMARY-EPC TO WS-SCAN-EPC.
012800     MOVE 1 TO WS-SUB1.
012810     SET WS-MATCH-FOUND-SW TO 'N'.
012820     PERFORM 1064-FIND-IN-DMG-SET THRU 1064-EXIT
012830         UNTIL WS-SUB1 > WS-DMG-SET-COUNT
012840            OR MATCH-FOUND.
012850     IF MATCH-FOUND
012860         MOVE WS-DMG-SET-ENTRY (WS-DMG-SET-COUNT)
012870             TO WS-DMG-SET-ENTRY (WS-SUB1)
012880         SUBTRACT 1 FROM WS-DMG-SET-COUNT
012890     END-IF.
012900 1062-EXIT.
012910     EXIT.
012920
012930 1063-CHECK-SALE-AGAINST-DMG.
012940     MOVE WS-PRIMARY-EPC TO WS-SCAN-EPC.
012950     SET WS-MATCH-FOUND-SW TO 'N'.
012960     MOVE 1 TO WS-SUB1.
012970     PERFORM 1064-FIND-IN-DMG-SET THRU 1064-EXIT
012980         UNTIL WS-SUB1 > WS-DMG-SET-COUNT
012990            OR MATCH-FOUND.
013000     IF MATCH-FOUND
013010         MOVE 'Damaged item sold through point-of-sale'
013020             TO WS-ALERT-DESC
013030         IF EV-LOCATION = SPACES
013040             MOVE 'UNKNOWN' TO WS-ALERT-LOCATION
013050         ELSE
013060             MOVE EV-LOCATION TO WS-ALERT-LOCATION
013070         END-IF
013080         MOVE 6 TO WS-CURRENT-RULE-ID
013090         PERFORM 8010-WRITE-ALERT-AT-LOC THRU 8010-EXIT
013100     END-IF.
013110 1063-EXIT.
013120     EXIT.
013130
013140 ****************************************************************
013150 *    RULE 07 (MEDIUM) - AN INCORRECT DISPOSITION WAS FOUND ON
013160 *    THE SALES FLOOR.
013170 ****************************************************************
013180 1070-RULE-07-SALES-FLOOR.
013190     IF WS-PRIMARY-EPC NOT = SPACES
013200        AND EV-LOCATION NOT = SPACES
013210        AND EV-DISP-SALES-FLR-BAD
013220         PERFORM 9600-FIND-LOCATION THRU 9600-EXIT
013230         IF LOC-FOUND
013240            AND WL-SUBLOC-TYPE (WS-SUB1) = 'SALES_FLOOR '
013250             STRING 'Disposition ' DELIMITED BY SIZE
013260                    EV-DISPOSITION DELIMITED BY SIZE
013270                    ' should not be in sales_floor sublocation'
013280                        DELIMITED BY SIZE
013290                 INTO WS-ALERT-DESC
013300             MOVE 7 TO WS-CURRENT-RULE-ID
013310             PERFORM 8000-WRITE-ALERT THRU 8000-EXIT
013320         END-IF
013330     END-IF.
013340 1070-EXIT.
013350     EXIT.
013360
013370 ****************************************************************
013380 *    RULE 08 (MEDIUM) - AN INCORRECT DISPOSITION WAS FOUND IN
013390 *    THE STOCKROOM.
013400 ****************************************************************
013410 1080-RULE-08-STOCKROOM.
013420     IF WS-PRIMARY-EPC NOT = SPACES
013430        AND EV-LOCATION NOT = SPACES
013440        AND EV-DISP-STOCKRM-BAD
013450         PERFORM 9600-FIND-LOCATION THRU 9600-EXIT
013460         IF LOC-FOUND
013470            AND WL-SUBLOC-TYPE (WS-SUB1) = 'STOCKROOM   '
013480             STRING 'Disposition ' DELIMITED BY SIZE
013490                    EV-DISPOSITION DELIMITED BY SIZE
013500                    ' should not be in stockroom sublocation'
013510                        DELIMITED BY SIZE
013520                 INTO WS-ALERT-DESC
013530             MOVE 8 TO WS-CURRENT-RULE-ID
013540             PERFORM 8000-WRITE-ALERT THRU 8000-EXIT
013550         END-IF
013560     END-IF.
013570 1080-EXIT.
013580     EXIT.
013590
013600 ****************************************************************
013610 *    RULE 09 (HIGH) - AN ITEM SOLD AT POS WAS LATER RETURNED AS
013620 *    DAMAGED WITHOUT GOING THROUGH RETURN PROCESSING.
013630 ****************************************************************
013640 1090-RULE-09-SOLD-RETURNED.
013650     IF (EV-BIZ-SELLING OR EV-DISP-SOLD-DISP)
013660        AND EV-ACTION-ADD
013670        AND WS-PRIMARY-EPC NOT = SPACES
013680         PERFORM 1091-ADD-TO-SOLD-SET THRU 1091-EXIT
013690     END-IF.
013700     IF EV-BIZ-INSPECTING
013710        AND EV-DISP-DAMAGED
013720        AND EV-ACTION-ADD
013730        AND WS-PRIMARY-EPC NOT = SPACES
013740         PERFORM 1092-CHECK-SOLD-SET THRU 1092-EXIT
013750     END-IF.
013760 1090-EXIT.
013770     EXIT.
013780
013790 1091-ADD-TO-SOLD-SET.
013800 *    LP-0368 BTH 08/10/26 - A BULK SALE CAN CARRY MORE THAN ONE
013810 *    EPC.  EVERY ITEM SOLD GOES INTO THE SET, NOT ONLY THE
013820 *    PRIMARY ONE, OR A LATER DAMAGED-RETURN OF A NON-PRIMARY
013830 *    ITEM IS MISSED BY 1092 BELOW.
013840     MOVE 1 TO WS-EPC-SUB.
013850     PERFORM 1094-ADD-ONE-TO-SOLD-SET THRU 1094-EXIT
013860         UNTIL WS-EPC-SUB > EV-EPC-COUNT.
013870 1091-EXIT.
013880     EXIT.
013890
013900 1093-FIND-IN-SOLD-SET.
013910     IF WS-SOLD-SET-ENTRY (WS-SUB1) = WS-SCAN-EPC
013920         SET WS-MATCH-FOUND-SW TO 'Y'
013930     ELSE
013940         ADD 1 TO WS-SUB1
013950     END-IF.
013960 1093-EXIT.
013970     EXIT.
013980
013990 1094-ADD-ONE-TO-SOLD-SET.
014000     MOVE EV-EPC (WS-EPC-SUB) TO WS-SCAN-EPC.
014010     SET WS-MATCH-FOUND-SW TO 'N'.
014020     MOVE 1 TO WS-SUB1.
014030     PERFORM 1093-FIND-IN-SOLD-SET THRU 1093-EXIT
014040         UNTIL WS-SUB1 > WS-SOLD-SET-COUNT
014050            OR MATCH-FOUND.
014060     IF NOT MATCH-FOUND
014070        AND WS-SOLD-SET-COUNT < 4000
014080         ADD 1 TO WS-SOLD-SET-COUNT
014090         MOVE WS-SCAN-EPC TO WS-SOLD-SET-ENTRY (WS-SOLD-SET-COUNT)
014100     END-IF.
014110     ADD 1 TO WS-EPC-SUB.
014120 1094-EXIT.
014130     EXIT.
014140
014150 1092-CHECK-SOLD-SET.
014160     MOVE WS-PRIMARY-EPC TO WS-SCAN-EPC.
014170     SET WS-MATCH-FOUND-SW TO 'N'.
014180     MOVE 1 TO WS-SUB1.
014190     PERFORM 1093-FIND-IN-SOLD-SET THRU 1093-EXIT
014200         UNTIL WS-SUB1 > WS-SOLD-SET-COUNT
014210            OR MATCH-FOUND.
014220     IF MATCH-FOUND
014230         MOVE
014240         'Sold item incorrectly returned as damaged without return'
014250             TO WS-ALERT-DESC
014260         MOVE 9 TO WS-CURRENT-RULE-ID
014270         PERFORM 8000-WRITE-ALERT THRU 8000-EXIT
014280     END-IF.
014290 1092-EXIT.
014300     EXIT.
014310
014320 ****************************************************************
014330 *    RULE 10 (MEDIUM) - AN ITEM WAS MARKED DAMAGED BUT NO STOCK
014340 *    MUTATION (DELETE) FOLLOWED WITHIN THE TIMEOUT WINDOW.
014350 ****************************************************************
014360 1100-RULE-10-NO-STOCK-MUT.
014370 *    LP-0368 BTH 08/10/26 - A DAMAGED+ADD EVENT CAN CARRY MORE
014380 *    THAN ONE EPC.  EACH ITEM LISTED GETS ITS OWN MUTATION-WATCH
014390 *    ENTRY, NOT ONLY THE PRIMARY ONE.
014400     IF EV-BIZ-INSPECTING
014410        AND EV-DISP-DAMAGED
014420        AND EV-ACTION-ADD
014430        AND WS-PRIMARY-EPC NOT = SPACES
014440         MOVE 1 TO WS-EPC-SUB
014450         PERFORM 1103-ADD-ONE-MUTATE-ENTRY THRU 1103-EXIT
014460             UNTIL WS-EPC-SUB > EV-EPC-COUNT
014470     END-IF.
014480     IF EV-ACTION-DELETE
014490        AND WS-PRIMARY-EPC NOT = SPACES
014500         PERFORM 1101-REMOVE-FROM-MUTATE THRU 1101-EXIT
014510     END-IF.
014520     SET WS-ALERT-FIRED-SW TO 'N'.
014530     MOVE 1 TO WS-SUB1.
014540     PERFORM 1102-SCAN-MUTATE-TABLE THRU 1102-EXIT
014550         UNTIL WS-SUB1 > WS-DMG-MUTATE-COUNT
014560            OR ALERT-FIRED.
014570 1100-EXIT.
014580     EXIT.
014590
014600 1103-ADD-ONE-MUTATE-ENTRY.
014610     IF WS-DMG-MUTATE-COUNT < 2000
014620         ADD 1 TO WS-DMG-MUTATE-COUNT
014630         MOVE EV-EPC (WS-EPC-SUB) TO DM-EPC (WS-DMG-MUTATE-COUNT)
014640         MOVE EV-TIMESTAMP        TO DM-TIMESTAMP (WS-DMG-MUTATE-COUNT)
014650         MOVE EV-LOCATION         TO DM-LOCATION (WS-DMG-MUTATE-COUNT)
014660         MOVE EV-ID               TO DM-EVENT-ID (WS-DMG-MUTATE-COUNT)
014670     END-IF.
014680     ADD 1 TO WS-EPC-SUB.
014690 1103-EXIT.
014700     EXIT.
014710
014720 1101-REMOVE-FROM-MUTATE.
014730     MOVE 1 TO WS-SUB1.
014740 1101-SCAN-LOOP.
014750     IF WS-SUB1 > WS-DMG-MUTATE-COUNT
014760         GO TO 1101-EXIT
014770     END-IF.
014780     IF DM-EPC (WS-SUB1) = WS-PRIMARY-EPC
014790         MOVE DM-EPC (WS-DMG-MUTATE-COUNT) TO DM-EPC (WS-SUB1)
014800         MOVE DM-TIMESTAMP (WS-DMG-MUTATE-COUNT)
014810             TO DM-TIMESTAMP (WS-SUB1)
014820         MOVE DM-LOCATION (WS-DMG-MUTATE-COUNT)
014830             TO DM-LOCATION (WS-SUB1)
014840         MOVE DM-EVENT-ID (WS-DMG-MUTATE-COUNT)
014850             TO DM-EVENT-ID (WS-SUB1)
014860         SUBTRACT 1 FROM WS-DMG-MUTATE-COUNT
014870     ELSE
014880         ADD 1 TO WS-SUB1
014890         GO TO 1101-SCAN-LOOP
014900     END-IF.
014910 1101-EXIT.
014920     EXIT.
014930
014940 1102-SCAN-MUTATE-TABLE.
014950     MOVE DM-TIMESTAMP (WS-SUB1) TO WS-SPLIT-TS.
014960     PERFORM 9510-SPLIT-TIMESTAMP THRU 9510-EXIT.
014970     PERFORM 9500-CALC-SECONDS THRU 9500-EXIT.
014980     MOVE WS-DC-SECONDS TO WS-EVENT-SECONDS.
014990     MOVE EV-TS-YYYY TO WS-DC-YYYY.
015000     MOVE EV-TS-MM   TO WS-DC-MM.
015010     MOVE EV-TS-DD   TO WS-DC-DD.
015020     MOVE EV-TS-HH   TO WS-DC-HH.
015030     MOVE EV-TS-MI   TO WS-DC-MI.
015040     MOVE EV-TS-SS   TO WS-DC-SS.
015050     PERFORM 9500-CALC-SECONDS THRU 9500-EXIT.
015060     IF (WS-DC-SECONDS - WS-EVENT-SECONDS) >
015070             (CF-MUTATE-TIMEOUT-MIN * 60)
015080         MOVE 'Damaged status assigned without stock adjustment'
015090             TO WS-ALERT-DESC
015100         MOVE DM-LOCATION (WS-SUB1) TO WS-ALERT-LOCATION
015110         MOVE DM-EPC (WS-SUB1)      TO WS-ALERT-EPC
015120         MOVE 10 TO WS-CURRENT-RULE-ID
015130         PERFORM 8020-WRITE-ALERT-FULL THRU 8020-EXIT
015140         SET WS-ALERT-FIRED-SW TO 'Y'
015150     ELSE
015160         ADD 1 TO WS-SUB1
015170     END-IF.
015180 1102-EXIT.
015190     EXIT.
015200
015210 ****************************************************************
015220 *    RULE 11 (CRITICAL) - AN ITEM WAS BOTH MARKED DAMAGED AND
015230 *    SOLD WITHIN THE SAME 24-HOUR WINDOW - DOUBLE STOCK DEDUCT.
015240 ****************************************************************
015250 1110-RULE-11-DOUBLE-DEDUCT.
015260 *    LP-0368 BTH 08/10/26 - A DAMAGED+ADD EVENT CAN CARRY MORE
015270 *    THAN ONE EPC.  EACH ITEM LISTED GETS ITS OWN DAMAGED
015280 *    TIMESTAMP RECORDED, NOT ONLY THE PRIMARY ONE.
015290     IF EV-BIZ-INSPECTING
015300        AND EV-DISP-DAMAGED
015310        AND EV-ACTION-ADD
015320        AND WS-PRIMARY-EPC NOT = SPACES
015330         MOVE 1 TO WS-EPC-SUB
015340         PERFORM 1113-ADD-ONE-DMG-TS THRU 1113-EXIT
015350             UNTIL WS-EPC-SUB > EV-EPC-COUNT
015360     END-IF.
015370     IF (EV-BIZ-SELLING OR EV-DISP-SOLD-DISP)
015380        AND WS-PRIMARY-EPC NOT = SPACES
015390         PERFORM 1111-CHECK-DOUBLE-DEDUCT THRU 1111-EXIT
015400     END-IF.
015410     PERFORM 1112-PURGE-OLD-DMG-TS THRU 1112-EXIT.
015420 1110-EXIT.
015430     EXIT.
015440
015450 1113-ADD-ONE-DMG-TS.
015460     IF WS-DMG-TS-COUNT < 2000
015470         ADD 1 TO WS-DMG-TS-COUNT
015480         MOVE EV-EPC (WS-EPC-SUB) TO DT-EPC (WS-DMG-TS-COUNT)
015490         MOVE EV-TIMESTAMP        TO DT-TIMESTAMP (WS-DMG-TS-COUNT)
015500     END-IF.
015510     ADD 1 TO WS-EPC-SUB.
015520 1113-EXIT.
015530     EXIT.
015540
015550 1111-CHECK-DOUBLE-DEDUCT.
015560     MOVE 1 TO WS-SUB1.
015570 1111-SCAN-LOOP.
015580     IF WS-SUB1 > WS-DMG-TS-COUNT
015590         GO TO 1111-EXIT
015600     END-IF.
015610     IF DT-EPC (WS-SUB1) = WS-PRIMARY-EPC
015620         MOVE DT-TIMESTAMP (WS-SUB1) TO WS-SPLIT-TS
015630         PERFORM 9510-SPLIT-TIMESTAMP THRU 9510-EXIT
015640         PERFORM 9500-CALC-SECONDS THRU 9500-EXIT
015650         MOVE WS-DC-SECONDS TO WS-EVENT-SECONDS
015660         MOVE EV-TS-YYYY TO WS-DC-YYYY
015670         MOVE EV-TS-MM   TO WS-DC-MM
015680         MOVE EV-TS-DD   TO WS-DC-DD
015690         MOVE EV-TS-HH   TO WS-DC-HH
015700         MOVE EV-TS-MI   TO WS-DC-MI
015710         MOVE EV-TS-SS   TO WS-DC-SS
015720         PERFORM 9500-CALC-SECONDS THRU 9500-EXIT
015730         IF (WS-DC-SECONDS - WS-EVENT-SECONDS) <
015740                 (CF-DBL-DEDUCT-HOURS * 3600)
015750             MOVE
015760             'Item both marked damaged and sold - double deduction'
015770                 TO WS-ALERT-DESC
015780             MOVE 11 TO WS-CURRENT-RULE-ID
015790             PERFORM 8000-WRITE-ALERT THRU 8000-EXIT
015800         END-IF
015810     END-IF.
015820     ADD 1 TO WS-SUB1.
015830     GO TO 1111-SCAN-LOOP.
015840 1111-EXIT.
015850     EXIT.
015860
015870 1112-PURGE-OLD-DMG-TS.
015880     MOVE 1 TO WS-SUB1.
015890 1112-PURGE-LOOP.
015900     IF WS-SUB1 > WS-DMG-TS-COUNT
015910         GO TO 1112-EXIT
015920     END-IF.
015930     MOVE DT-TIMESTAMP (WS-SUB1) TO WS-SPLIT-TS.
015940     PERFORM 9510-SPLIT-TIMESTAMP THRU 9510-EXIT.
015950     PERFORM 9500-CALC-SECONDS THRU 9500-EXIT.
015960     IF (WS-RUN-TODAY-SECS - WS-DC-SECONDS) >
015970             (CF-PURGE-DAYS * 86400)
015980         MOVE DT-EPC (WS-DMG-TS-COUNT) TO DT-EPC (WS-SUB1)
015990         MOVE DT-TIMESTAMP (WS-DMG-TS-COUNT)
016000             TO DT-TIMESTAMP (WS-SUB1)
016010         SUBTRACT 1 FROM WS-DMG-TS-COUNT
016020     ELSE
016030         ADD 1 TO WS-SUB1
016040     END-IF.
016050     GO TO 1112-PURGE-LOOP.
016060 1112-EXIT.
016070     EXIT.
016080
016090 ****************************************************************
016100 *    RULE 12 (HIGH) - A RETAIL-SOLD ITEM WAS DETECTED DURING
016110 *    CYCLE COUNTING.
016120 ****************************************************************
016130 1120-RULE-12-SOLD-IN-CYCLE.
016140     IF EV-BIZ-CYCLE-COUNTING
016150        AND EV-DISPOSITION = 'SOLD'
016160        AND WS-PRIMARY-EPC NOT = SPACES
016170        AND EV-LOCATION NOT = SPACES
016180         MOVE 'Retail sold item detected during cycle counting'
016190             TO WS-ALERT-DESC
016200         MOVE 12 TO WS-CURRENT-RULE-ID
016210         PERFORM 8000-WRITE-ALERT THRU 8000-EXIT
016220     END-IF.
016230 1120-EXIT.
016240     EXIT.
016250
016260 ****************************************************************
016270 *    0500 - RECORD THE EVENT'S DISPOSITION AS THE ITEM'S CURRENT
016280 *    STATE (ALSO THE "PREVIOUS DISPOSITION" FOR THE NEXT EVENT
016290 *    AGAINST THIS ITEM).
016300 ****************************************************************
016310 0500-UPDATE-ITEM-STATE.
016320 *    LP-0368 BTH 08/10/26 - A BULK EVENT CARRIES MORE THAN ONE
016330 *    EPC.  EVERY ITEM LISTED MUST GET ITS STATE RECORDED, NOT
016340 *    JUST THE PRIMARY ONE, OR PREVIOUS-DISPOSITION LOOKUPS FOR
016350 *    THE OTHER ITEMS GO STALE FOR THE REST OF THE RUN.
016360     IF EV-EPC-COUNT = 0
016370         GO TO 0500-EXIT
016380     END-IF.
016390     MOVE 1 TO WS-EPC-SUB.
016400     PERFORM 0520-UPDATE-ONE-ITEM THRU 0520-EXIT
016410         UNTIL WS-EPC-SUB > EV-EPC-COUNT.
016420 0500-EXIT.
016430     EXIT.
016440
016450 0510-FIND-ITEM.
016460     IF IS-EPC (WS-SUB1) = WS-SCAN-EPC
016470         SET WS-MATCH-FOUND-SW TO 'Y'
016480     ELSE
016490         ADD 1 TO WS-SUB1
016500     END-IF.
016510 0510-EXIT.
016520     EXIT.
016530
016540 0520-UPDATE-ONE-ITEM.
016550     MOVE EV-EPC (WS-EPC-SUB) TO WS-SCAN-EPC.
016560     MOVE 1 TO WS-SUB1.
016570     SET WS-MATCH-FOUND-SW TO 'N'.
016580     PERFORM 0510-FIND-ITEM THRU 0510-EXIT
016590         UNTIL WS-SUB1 > WS-ITEM-COUNT
016600            OR MATCH-FOUND.
016610     IF NOT MATCH-FOUND
016620        AND WS-ITEM-COUNT < 4000
016630         ADD 1 TO WS-ITEM-COUNT
016640         MOVE WS-ITEM-COUNT TO WS-SUB1
016650         MOVE WS-SCAN-EPC TO IS-EPC (WS-SUB1)
016660     END-IF.
016670     IF WS-SUB1 <= WS-ITEM-COUNT
016680         MOVE EV-DISPOSITION TO IS-DISPOSITION (WS-SUB1)
016690         MOVE EV-LOCATION    TO IS-LOCATION (WS-SUB1)
016700         MOVE EV-BIZSTEP     TO IS-BIZSTEP (WS-SUB1)
016710         MOVE EV-TIMESTAMP   TO IS-TIMESTAMP (WS-SUB1)
016720     END-IF.
016730     ADD 1 TO WS-EPC-SUB.
016740 0520-EXIT.
016750     EXIT.
016760
016770 ****************************************************************
016780 *    8000 SERIES - ALERT WRITER.  8000/8010/8020/8030 STAGE THE
016790 *    EPC, LOCATION AND EVENT ID DIFFERENTLY DEPENDING ON WHICH
016800 *    RULE FIRED, THEN FALL INTO THE COMMON 8090 WRITE PARAGRAPH.
016810 ****************************************************************
016820 8000-WRITE-ALERT.
016830 *    NORMAL CASE - THE ALERT CONCERNS THE CURRENT EVENT'S ITEM
016840 *    AND LOCATION.
016850     MOVE WS-PRIMARY-EPC TO WS-ALERT-EPC.
016860     MOVE EV-LOCATION    TO WS-ALERT-LOCATION.
016870     PERFORM 8090-EMIT-ALERT THRU 8090-EXIT.
016880 8000-EXIT.
016890     EXIT.
016900
016910 8010-WRITE-ALERT-AT-LOC.
016920 *    THE CALLER HAS ALREADY LOADED WS-ALERT-LOCATION (RULES 4
016930 *    AND 6, WHERE THE ALERT LOCATION IS NOT THE EVENT LOCATION).
016940     MOVE WS-PRIMARY-EPC TO WS-ALERT-EPC.
016950     PERFORM 8090-EMIT-ALERT THRU 8090-EXIT.
016960 8010-EXIT.
016970     EXIT.
016980
016990 8020-WRITE-ALERT-FULL.
017000 *    THE CALLER HAS ALREADY LOADED BOTH WS-ALERT-EPC AND
017010 *    WS-ALERT-LOCATION (RULE 10, WHERE THE ALERT CONCERNS AN
017020 *    ITEM FROM THE MUTATION-WATCH TABLE, NOT THE CURRENT EVENT).
017030     PERFORM 8090-EMIT-ALERT THRU 8090-EXIT.
017040 8020-EXIT.
017050     EXIT.
017060
017070 8030-WRITE-ALERT-VOLUME.
017080 *    RULE 5 IS A LOCATION/COUNT-BASED DETECTION - THERE IS NO ONE
017090 *    TRIGGERING ITEM, SO AL-EPC CARRIES THE LITERAL MULTIPLE
017100 *    RATHER THAN THE CURRENT EVENT'S PRIMARY TAG.
017110     MOVE 'MULTIPLE' TO WS-ALERT-EPC.
017120     MOVE EV-LOCATION    TO WS-ALERT-LOCATION.
017130     PERFORM 8090-EMIT-ALERT THRU 8090-EXIT.
017140 8030-EXIT.
017150     EXIT.
017160
017170 8090-EMIT-ALERT.
017180     MOVE SPACES TO AL-ID.
017190     IF WS-CURRENT-RULE-ID < 10
017200         MOVE WS-CURRENT-RULE-ID TO WS-AID-RULE-1
017210         STRING 'R'              DELIMITED BY SIZE
017220                WS-AID-RULE-1    DELIMITED BY SIZE
017230                '_'              DELIMITED BY SIZE
017240                EV-ID            DELIMITED BY SIZE
017250             INTO AL-ID
017260     ELSE
017270         MOVE WS-CURRENT-RULE-ID TO WS-AID-RULE-2
017280         STRING 'R'              DELIMITED BY SIZE
017290                WS-AID-RULE-2    DELIMITED BY SIZE
017300                '_'              DELIMITED BY SIZE
017310                EV-ID            DELIMITED BY SIZE
017320             INTO AL-ID
017330     END-IF.
017340     MOVE WS-CURRENT-RULE-ID      TO AL-RULE-ID.
017350     MOVE WS-RNT-RULE-NAME (WS-CURRENT-RULE-ID) TO AL-RULE-NAME.
017360     MOVE WS-RNT-SEVERITY  (WS-CURRENT-RULE-ID) TO AL-SEVERITY.
017370     MOVE EV-TIMESTAMP            TO AL-TIMESTAMP.
017380     MOVE WS-ALERT-EPC            TO AL-EPC.
017390     MOVE WS-ALERT-LOCATION       TO AL-LOCATION.
017400     MOVE WS-ALERT-DESC           TO AL-DESCRIPTION.
017410     MOVE EV-ID                   TO AL-EVENT-ID.
017420     WRITE ALRT-ALERT-RECORD.
017430     IF WS-ALERT-COUNT < 4000
017440         ADD 1 TO WS-ALERT-COUNT
017450         MOVE AL-RULE-ID    TO WA-RULE-ID (WS-ALERT-COUNT)
017460         MOVE AL-RULE-NAME  TO WA-RULE-NAME (WS-ALERT-COUNT)
017470         MOVE AL-SEVERITY   TO WA-SEVERITY (WS-ALERT-COUNT)
017480         MOVE AL-TIMESTAMP  TO WA-TIMESTAMP (WS-ALERT-COUNT)
017490         MOVE AL-LOCATION   TO WA-LOCATION (WS-ALERT-COUNT)
017500     END-IF.
017510     IF WS-CURRENT-RULE-ID >= 1 AND WS-CURRENT-RULE-ID <= 12
017520         ADD 1 TO WS-RULE-DETECT (WS-CURRENT-RULE-ID)
017530     END-IF.
017540     EVALUATE AL-SEVERITY
017550         WHEN 'CRITICAL' ADD 1 TO WS-SEV-CRITICAL
017560         WHEN 'HIGH    ' ADD 1 TO WS-SEV-HIGH
017570         WHEN 'MEDIUM  ' ADD 1 TO WS-SEV-MEDIUM
017580         WHEN OTHER      ADD 1 TO WS-SEV-LOW
017590     END-EVALUATE.
017600     PERFORM 9600-FIND-LOCATION THRU 9600-EXIT.
017610     IF LOC-FOUND
017620         PERFORM 8095-UPDATE-STORE-RANK THRU 8095-EXIT
017630     END-IF.
017640 8090-EXIT.
017650     EXIT.
017660
017670 ****************************************************************
017680 *    8095 - ROLL THE ALERT UP INTO THE PER-STORE RANKING TABLE
017690 *    (RANKENT COPYBOOK AREA) USED BY THE DASHBOARD.
017700 ****************************************************************
017710 8095-UPDATE-STORE-RANK.
017720     SET WS-MATCH-FOUND-SW TO 'N'.
017730     MOVE 1 TO WS-SUB3.
017740     PERFORM 8096-FIND-RANK-ENTRY THRU 8096-EXIT
017750         UNTIL WS-SUB3 > RANK-ENTRY-COUNT
017760            OR MATCH-FOUND.
017770     IF NOT MATCH-FOUND
017780        AND RANK-ENTRY-COUNT < 50
017790         ADD 1 TO RANK-ENTRY-COUNT
017800         MOVE RANK-ENTRY-COUNT TO WS-SUB3
017810         MOVE WL-STORE-LOC (WS-SUB1) TO RANK-STORE-LOC (WS-SUB3)
017820         MOVE 0 TO RANK-TOTAL (WS-SUB3) RANK-CRITICAL (WS-SUB3)
017830                   RANK-HIGH (WS-SUB3) RANK-MEDIUM (WS-SUB3)
017840                   RANK-LOW (WS-SUB3)
017850     END-IF.
017860     IF WS-SUB3 <= RANK-ENTRY-COUNT
017870         ADD 1 TO RANK-TOTAL (WS-SUB3)
017880         EVALUATE AL-SEVERITY
017890             WHEN 'CRITICAL' ADD 1 TO RANK-CRITICAL (WS-SUB3)
017900             WHEN 'HIGH    ' ADD 1 TO RANK-HIGH (WS-SUB3)
017910             WHEN 'MEDIUM  ' ADD 1 TO RANK-MEDIUM (WS-SUB3)
017920             WHEN OTHER      ADD 1 TO RANK-LOW (WS-SUB3)
017930         END-EVALUATE
017940     END-IF.
017950 8095-EXIT.
017960     EXIT.
017970
017980 8096-FIND-RANK-ENTRY.
017990     IF RANK-STORE-LOC (WS-SUB3) = WL-STORE-LOC (WS-SUB1)
018000         SET WS-MATCH-FOUND-SW TO 'Y'
018010     ELSE
018020         ADD 1 TO WS-SUB3
018030     END-IF.
018040 8096-EXIT.
018050     EXIT.
018060
018070 ****************************************************************
018080 *    9500 - CONVERT A CALENDAR DATE/TIME (WS-DC-YYYY THRU
018090 *    WS-DC-SS) INTO WS-DC-SECONDS, A SIGNED TOTAL-SECONDS VALUE
018100 *    SUITABLE FOR SUBTRACTION.  THE JULIAN DAY NUMBER IS
018110 *    COMPUTED WITH THE FLIEGEL/VAN FLANDERN INTEGER FORMULA SO
018120 *    NO INTRINSIC DATE FUNCTIONS ARE NEEDED.
018130 ****************************************************************
018140 9500-CALC-SECONDS.
018150     COMPUTE WS-DC-A =
018160         (14 - WS-DC-MM) / 12.
018170     COMPUTE WS-DC-Y = WS-DC-YYYY + 4800 - WS-DC-A.
018180     COMPUTE WS-DC-M = WS-DC-MM + (12 * WS-DC-A) - 3.
018190     COMPUTE WS-DC-JDN =
018200         WS-DC-DD
018210         + (((153 * WS-DC-M) + 2) / 5)
018220         + (365 * WS-DC-Y)
018230         + (WS-DC-Y / 4)
018240         - (WS-DC-Y / 100)
018250         + (WS-DC-Y / 400)
018260         - 32045.
018270     COMPUTE WS-DC-SECONDS =
018280         (WS-DC-JDN * 86400)
018290         + (WS-DC-HH * 3600)
018300         + (WS-DC-MI * 60)
018310         + WS-DC-SS.
018320 9500-EXIT.
018330     EXIT.
018340
018350 ****************************************************************
018360 *    9510 - SPLIT A PACKED 14-DIGIT TIMESTAMP (WS-SPLIT-TS) OUT
018370 *    INTO THE WS-DC-YYYY THRU WS-DC-SS FIELDS FOR 9500 TO USE.
018380 ****************************************************************
018390 9510-SPLIT-TIMESTAMP.
018400     MOVE WS-ST-YYYY TO WS-DC-YYYY.
018410     MOVE WS-ST-MM   TO WS-DC-MM.
018420     MOVE WS-ST-DD   TO WS-DC-DD.
018430     MOVE WS-ST-HH   TO WS-DC-HH.
018440     MOVE WS-ST-MI   TO WS-DC-MI.
018450     MOVE WS-ST-SS   TO WS-DC-SS.
018460 9510-EXIT.
018470     EXIT.
018480
018490 ****************************************************************
018500 *    9600 - LOOK UP THE CURRENT EVENT'S LOCATION IN THE
018510 *    IN-MEMORY LOCATION MASTER TABLE.  LEAVES THE SUBSCRIPT IN
018520 *    WS-SUB1 WHEN FOUND.
018530 ****************************************************************
018540 9600-FIND-LOCATION.
018550     SET WS-LOC-FOUND-SW TO 'N'.
018560     MOVE 1 TO WS-SUB1.
018570     PERFORM 9610-SCAN-LOCATIONS THRU 9610-EXIT
018580         UNTIL WS-SUB1 > WS-LOC-COUNT
018590            OR LOC-FOUND.
018600 9600-EXIT.
018610     EXIT.
018620
018630 9610-SCAN-LOCATIONS.
018640     IF WL-LOC-ID (WS-SUB1) = EV-LOCATION
018650         SET WS-LOC-FOUND-SW TO 'Y'
018660     ELSE
018670         ADD 1 TO WS-SUB1
018680     END-IF.
018690 9610-EXIT.
018700     EXIT.
018710
018720 ****************************************************************
018730 *    0600 - END OF THE EVENT PASS.  PRINT THE ALERT DASHBOARD
018740 *    AND THE DAMAGED-SHIPMENT METRICS REPORT.
018750 ****************************************************************
018760 0600-END-OF-RUN.
018770     PERFORM 6000-BUILD-DASHBOARD THRU 6090-EXIT.
018780     PERFORM 7000-BUILD-SHIP-METRICS THRU 7090-EXIT.
018790 0600-EXIT.
018800     EXIT.
018810
018820 ****************************************************************
018830 *    6000 - ALERT DASHBOARD.  NO RESOLUTION WORKFLOW WAS EVER
018840 *    BUILT FOR THIS BATCH (SEE LP-REQ-4412 MINUTES) SO EVERY
018850 *    ALERT WRITTEN THIS RUN SHOWS AS UNRESOLVED.
018860 ****************************************************************
018870 6000-BUILD-DASHBOARD.
018880     MOVE WS-RTS-MM   TO RPT-RD-MM.
018890     MOVE WS-RTS-DD   TO RPT-RD-DD.
018900     MOVE WS-RTS-CCYY TO RPT-RD-CCYY.
018910     MOVE WS-RTS-HH   TO RPT-RD-HH.
018920     MOVE WS-RTS-MI   TO RPT-RD-MIN.
018930     WRITE REPORT-RECORD FROM RPT-DASH-TITLE AFTER ADVANCING C01.
018940     WRITE REPORT-RECORD FROM RPT-DASH-RUNDATE AFTER ADVANCING 2.
018950     WRITE REPORT-RECORD FROM RPT-BLANK-LINE AFTER ADVANCING 1.
018960     COMPUTE RPT-DS-TOTAL = WS-ALERT-COUNT.
018970     MOVE WS-ALERT-COUNT TO RPT-DS-UNRESOLVED.
018980     WRITE REPORT-RECORD FROM RPT-DASH-SUMMARY AFTER ADVANCING 1.
018990     WRITE REPORT-RECORD FROM RPT-BLANK-LINE AFTER ADVANCING 1.
019000     MOVE 'ALERTS BY SEVERITY' TO RPT-DH-TEXT.
019010     WRITE REPORT-RECORD FROM RPT-DASH-HDR-LINE AFTER ADVANCING 1.
019020     MOVE 'CRITICAL' TO RPT-DSV-SEVERITY.
019030     MOVE WS-SEV-CRITICAL TO RPT-DSV-COUNT.
019040     WRITE REPORT-RECORD FROM RPT-DASH-SEV-LINE AFTER ADVANCING 1.
019050     MOVE 'HIGH    ' TO RPT-DSV-SEVERITY.
019060     MOVE WS-SEV-HIGH TO RPT-DSV-COUNT.
019070     WRITE REPORT-RECORD FROM RPT-DASH-SEV-LINE AFTER ADVANCING 1.
019080     MOVE 'MEDIUM  ' TO RPT-DSV-SEVERITY.
019090     MOVE WS-SEV-MEDIUM TO RPT-DSV-COUNT.
019100     WRITE REPORT-RECORD FROM RPT-DASH-SEV-LINE AFTER ADVANCING 1.
019110     MOVE 'LOW     ' TO RPT-DSV-SEVERITY.
019120     MOVE WS-SEV-LOW TO RPT-DSV-COUNT.
019130     WRITE REPORT-RECORD FROM RPT-DASH-SEV-LINE AFTER ADVANCING 1.
019140     WRITE REPORT-RECORD FROM RPT-BLANK-LINE AFTER ADVANCING 1.
019150     MOVE 'RULE PERFORMANCE' TO RPT-DH-TEXT.
019160     WRITE REPORT-RECORD FROM RPT-DASH-HDR-LINE AFTER ADVANCING 1.
019170     WRITE REPORT-RECORD FROM RPT-DASH-PERF-HDR1 AFTER ADVANCING 1.
019180     MOVE 1 TO WS-RULE-SUB.
019190     PERFORM 6010-PRINT-RULE-LINE THRU 6010-EXIT
019200         UNTIL WS-RULE-SUB > 12.
019210     WRITE REPORT-RECORD FROM RPT-BLANK-LINE AFTER ADVANCING 1.
019220     IF RANK-ENTRY-COUNT > 1
019230         CALL 'DMGRANK' USING RANK-TABLE-AREA
019240     END-IF.
019250     MOVE 'TOP 5 LOCATIONS BY ALERT VOLUME' TO RPT-DH-TEXT.
019260     WRITE REPORT-RECORD FROM RPT-DASH-HDR-LINE AFTER ADVANCING 1.
019270     MOVE 1 TO WS-SUB1.
019280     PERFORM 6020-PRINT-TOP-STORE THRU 6020-EXIT
019290         UNTIL WS-SUB1 > 5
019300            OR WS-SUB1 > RANK-ENTRY-COUNT.
019310     WRITE REPORT-RECORD FROM RPT-BLANK-LINE AFTER ADVANCING 1.
019320     MOVE 'FIVE MOST RECENT ALERTS' TO RPT-DH-TEXT.
019330     WRITE REPORT-RECORD FROM RPT-DASH-HDR-LINE AFTER ADVANCING 1.
019340     COMPUTE WS-RECENT-IDX = WS-ALERT-COUNT.
019350     MOVE 0 TO WS-RECENT-PRINTED.
019360     PERFORM 6030-PRINT-RECENT-ALERT THRU 6030-EXIT
019370         UNTIL WS-RECENT-IDX < 1
019380            OR WS-RECENT-PRINTED = 5.
019390 6090-EXIT.
019400     EXIT.
019410
019420 6010-PRINT-RULE-LINE.
019430     MOVE WS-RULE-SUB TO RPT-PF-RULE.
019440     MOVE WS-RULE-DETECT (WS-RULE-SUB) TO RPT-PF-TOTAL.
019450     MOVE WS-RULE-DETECT (WS-RULE-SUB) TO RPT-PF-UNRES.
019460     MOVE 0 TO RPT-PF-RES.
019470     MOVE 0 TO RPT-PF-RATE.
019480     WRITE REPORT-RECORD FROM RPT-DASH-PERF-LINE AFTER ADVANCING 1.
019490     ADD 1 TO WS-RULE-SUB.
019500 6010-EXIT.
019510     EXIT.
019520
019530 6020-PRINT-TOP-STORE.
019540     MOVE RANK-STORE-LOC (WS-SUB1) TO RPT-TL-STORE.
019550     MOVE RANK-TOTAL (WS-SUB1)     TO RPT-TL-TOTAL.
019560     MOVE RANK-CRITICAL (WS-SUB1)  TO RPT-TL-CRITICAL.
019570     WRITE REPORT-RECORD FROM RPT-DASH-TOP-LINE AFTER ADVANCING 1.
019580     ADD 1 TO WS-SUB1.
019590 6020-EXIT.
019600     EXIT.
019610
019620 6030-PRINT-RECENT-ALERT.
019630     MOVE WA-SEVERITY (WS-RECENT-IDX)  TO RPT-RL-SEVERITY.
019640     MOVE WA-RULE-NAME (WS-RECENT-IDX) TO RPT-RL-RULE-NAME.
019650     MOVE WA-LOCATION (WS-RECENT-IDX)  TO RPT-RL-LOCATION.
019660     MOVE WA-TIMESTAMP (WS-RECENT-IDX) TO RPT-RL-TIMESTAMP.
019670     WRITE REPORT-RECORD FROM RPT-DASH-RECENT-LINE
019680         AFTER ADVANCING 1.
019690     SUBTRACT 1 FROM WS-RECENT-IDX.
019700     ADD 1 TO WS-RECENT-PRINTED.
019710 6030-EXIT.
019720     EXIT.
019730
019740 ****************************************************************
019750 *    7000 - DAMAGED-SHIPMENT METRICS REPORT, ONE LINE PER STORE.
019760 ****************************************************************
019770 7000-BUILD-SHIP-METRICS.
019780     WRITE REPORT-RECORD FROM RPT-SHIP-TITLE AFTER ADVANCING C01.
019790     IF WS-SHIP-COUNT = 0
019800         WRITE REPORT-RECORD FROM RPT-NO-SHIPMENTS
019810             AFTER ADVANCING 2
019820         GO TO 7090-EXIT
019830     END-IF.
019840     WRITE REPORT-RECORD FROM RPT-SHIP-HDR AFTER ADVANCING 2.
019850     MOVE 0 TO WS-SHIP-TOTAL-ALL WS-SHIP-TOTAL-WK.
019860     PERFORM 7005-SORT-SHIP-TABLE THRU 7005-EXIT.
019870     MOVE 1 TO WS-SUB2.
019880     PERFORM 7010-PRINT-STORE-LINE THRU 7010-EXIT
019890         UNTIL WS-SUB2 > WS-SHIP-COUNT.
019900     WRITE REPORT-RECORD FROM RPT-BLANK-LINE AFTER ADVANCING 1.
019910     MOVE WS-SHIP-COUNT    TO RPT-ST-STORES.
019920     MOVE WS-SHIP-TOTAL-ALL TO RPT-ST-TOTAL.
019930     MOVE WS-SHIP-TOTAL-WK  TO RPT-ST-WEEK.
019940     WRITE REPORT-RECORD FROM RPT-SHIP-TRAILER AFTER ADVANCING 1.
019950 7090-EXIT.
019960     EXIT.
019970
019980 ****************************************************************
019990 *    SORTS WS-SHIP-SORT-ENTRY (NOT THE STORE TABLE ITSELF - IT
020000 *    CARRIES THE 600-DEEP PER-STORE EPC LIST AND IS TOO WIDE TO
020010 *    SHUFFLE) DESCENDING BY SM-TOTAL-EPCS SO 7010 PRINTS STORES
020020 *    RANKED BY ALL-TIME UNIQUE ITEMS, HIGHEST FIRST.
020030 ****************************************************************
020040 7005-SORT-SHIP-TABLE.
020050     MOVE 1 TO WS-SUB2.
020060     PERFORM 7006-SET-IDENTITY THRU 7006-EXIT
020070         UNTIL WS-SUB2 > WS-SHIP-COUNT.
020080     IF WS-SHIP-COUNT > 1
020090         MOVE 2 TO WS-SHIP-OUTER
020100         PERFORM 7007-SORT-OUTER THRU 7007-EXIT
020110             UNTIL WS-SHIP-OUTER > WS-SHIP-COUNT
020120     END-IF.
020130 7005-EXIT.
020140     EXIT.
020150
020160 7006-SET-IDENTITY.
020170     MOVE WS-SUB2 TO WS-SHIP-SORT-ENTRY (WS-SUB2).
020180     ADD 1 TO WS-SUB2.
020190 7006-EXIT.
020200     EXIT.
020210
020220 7007-SORT-OUTER.
020230     MOVE WS-SHIP-SORT-ENTRY (WS-SHIP-OUTER) TO WS-SHIP-HOLD-IDX.
020240     COMPUTE WS-SHIP-INNER = WS-SHIP-OUTER - 1.
020250     PERFORM 7008-SHIFT-DOWN THRU 7008-EXIT
020260         UNTIL WS-SHIP-INNER < 1
020270            OR SM-TOTAL-EPCS (WS-SHIP-SORT-ENTRY (WS-SHIP-INNER))
020280                   >= SM-TOTAL-EPCS (WS-SHIP-HOLD-IDX).
020290     COMPUTE WS-SHIP-INSERT-AT = WS-SHIP-INNER + 1.
020300     MOVE WS-SHIP-HOLD-IDX TO WS-SHIP-SORT-ENTRY (WS-SHIP-INSERT-AT).
020310     ADD 1 TO WS-SHIP-OUTER.
020320 7007-EXIT.
020330     EXIT.
020340
020350 7008-SHIFT-DOWN.
020360     MOVE WS-SHIP-SORT-ENTRY (WS-SHIP-INNER)
020370         TO WS-SHIP-SORT-ENTRY (WS-SHIP-INNER + 1).
020380     COMPUTE WS-SHIP-INNER = WS-SHIP-INNER - 1.
020390 7008-EXIT.
020400     EXIT.
020410
020420 7010-PRINT-STORE-LINE.
020430     MOVE WS-SHIP-SORT-ENTRY (WS-SUB2) TO WS-SHIP-PRT-IDX.
020440     MOVE SM-LOCATION (WS-SHIP-PRT-IDX)    TO RPT-SD-LOCATION.
020450     MOVE SM-TOTAL-EPCS (WS-SHIP-PRT-IDX)  TO RPT-SD-TOTAL.
020460     MOVE SM-WEEK-EPCS (WS-SHIP-PRT-IDX)   TO RPT-SD-WEEK.
020470     MOVE SM-EVENT-COUNT (WS-SHIP-PRT-IDX) TO RPT-SD-EVENTS.
020480     MOVE SM-WEEK-EVENTS (WS-SHIP-PRT-IDX) TO RPT-SD-WK-EVENTS.
020490     WRITE REPORT-RECORD FROM RPT-SHIP-DETAIL AFTER ADVANCING 1.
020500     ADD SM-TOTAL-EPCS (WS-SHIP-PRT-IDX) TO WS-SHIP-TOTAL-ALL.
020510     ADD SM-WEEK-EPCS (WS-SHIP-PRT-IDX)  TO WS-SHIP-TOTAL-WK.
020520     ADD 1 TO WS-SUB2.
020530 7010-EXIT.
020540     EXIT.
