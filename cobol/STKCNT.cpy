000100******************************************************************
000200*                                                                *
000300*   COPYBOOK  =  STKCNT                                         *
000400*                                                                *
000500*   DESCRIPTIVE NAME = DAMAGED-STOCK MISUSE MONITOR -            *
000600*                      STOCK-COUNT CARD RECORD LAYOUT             *
000700*                                                                *
000800*   FUNCTION = ONE ROW PER STORE/DISPOSITION, CARRYING THE       *
000900*               CURRENT ON-HAND COUNT IN THAT DISPOSITION AND    *
001000*               THE STORE'S TOTAL ARTICLE COUNT, FOR THE WEEKLY  *
001100*               STOCK-DISPOSITION REPORT (STKDISPR).  THIS CARD  *
001200*               FILE STANDS IN FOR THE NIGHTLY STOCK-COUNT FEED  *
001300*               THAT USED TO ARRIVE FROM THE INVENTORY SYSTEM.   *
001400*               RECORD LENGTH IS A FIXED 34 BYTES.               *
001500*                                                                *
001600*   CHANGE ACTIVITY :                                            *
001700*                                                                *
001800*   DATE     INIT  TICKET      REMARKS                           *
001900*   -------- ----- ----------- ------------------------------    *
002000*   03/14/95 DWS   LP-0190     ORIGINAL COPYBOOK                 *
002100******************************************************************
002200 01  STKC-STOCK-COUNT-RECORD.
002300     05  SC-STORE-LOC                PIC X(12).
002400     05  SC-DISPOSITION              PIC X(04).
002500     05  SC-CURRENT-STOCK            PIC 9(07).
002600     05  SC-TOTAL-ARTICLES           PIC 9(07).
002700     05  FILLER                      PIC X(04).
