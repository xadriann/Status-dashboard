000100******************************************************************
000200*                                                                *
000300*   COPYBOOK  =  RANKENT                                        *
000400*                                                                *
000500*   DESCRIPTIVE NAME = DAMAGED-STOCK MISUSE MONITOR -            *
000600*                      PER-STORE ALERT-RANKING WORK TABLE        *
000700*                                                                *
000800*   FUNCTION = HOLDS ONE ENTRY PER STORE LOCATION WHILE THE      *
000900*               DASHBOARD ACCUMULATES ALERT COUNTS, AND IS THE   *
001000*               AREA PASSED TO DMGRANK FOR THE DESCENDING SORT.  *
001100*                                                                *
001200*   CHANGE ACTIVITY :                                            *
001300*                                                                *
001400*   DATE     INIT  TICKET      REMARKS                           *
001500*   -------- ----- ----------- ------------------------------    *
001600*   02/11/97 RTK   LP-0214     ORIGINAL COPYBOOK                 *
001700*   07/30/98 RTK   LP-0231     WRAPPED EACH ENTRY IN RANK-ROW SO *
001800*                  DMGRANK CAN LIFT/DROP A WHOLE ROW IN ONE MOVE *
001900*                  INSTEAD OF ONE MOVE PER FIELD                *
002000******************************************************************
002100 01  RANK-TABLE-AREA.
002200     05  RANK-ENTRY-COUNT            PIC 9(03) COMP.
002300     05  RANK-ENTRY OCCURS 50 TIMES.
002310         10  RANK-ROW.
002400             15  RANK-STORE-LOC      PIC X(12).
002500             15  RANK-TOTAL          PIC 9(05) COMP-3.
002600             15  RANK-CRITICAL       PIC 9(05) COMP-3.
002700             15  RANK-HIGH           PIC 9(05) COMP-3.
002800             15  RANK-MEDIUM         PIC 9(05) COMP-3.
002900             15  RANK-LOW            PIC 9(05) COMP-3.
002950             15  FILLER              PIC X(04).
002975         10  RANK-ROW-R REDEFINES RANK-ROW
002980                                     PIC X(31).
