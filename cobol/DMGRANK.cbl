000100****************************************************************  00000100
000110* LICENSED MATERIALS - PROPERTY OF THE LOSS PREVENTION SYSTEMS    00000110
000120* GROUP.  FOR INTERNAL USE ONLY.                                  00000120
000130****************************************************************  00000130
000140* PROGRAM:  DMGRANK                                               00000140
000150*                                                                 00000150
000160* SORTS THE PER-STORE ALERT-RANKING WORK TABLE (RANKENT COPYBOOK) 00000160
000170* INTO DESCENDING SEQUENCE BY TOTAL ALERT COUNT, FOR THE          00000170
000180* "TOP LOCATIONS" SECTION OF THE DASHBOARD REPORT.  CALLED BY     00000180
000190* DMGEVPRC AFTER THE STORE-RANKING TABLE HAS BEEN ACCUMULATED.    00000190
000200*                                                                 00000200
000210* THIS IS A STRAIGHT IN-PLACE INSERTION SORT - THE TABLE NEVER    00000210
000220* HOLDS MORE THAN A FEW DOZEN STORES SO A SORT UTILITY STEP       00000220
000230* WOULD BE OVERKILL.                                              00000230
000240****************************************************************  00000240
000250                                                                  00000250
000260* CHANGE ACTIVITY :                                               00000260
000270*                                                                 00000270
000280* DATE     INIT  TICKET      REMARKS                              00000280
000290* -------- ----- ----------- ------------------------------       00000290
000300* 02/11/97 RTK   LP-0214     ORIGINAL INSTALLATION - ADAPTED      00000300
000310*                            FROM THE ADSORT1 SUBROUTINE USED BY  00000310
000320*                            THE CUSTOMER-FILE REPORT JOBS        00000320
000330* 07/30/98 RTK   LP-0231     WIDENED TABLE FROM 25 TO 50 STORES   00000330
000340* 01/08/99 MCJ   LP-Y2K-03   REVIEWED - MODULE CARRIES NO DATE    00000340
000350*                            FIELDS, NO Y2K EXPOSURE              00000350
000360* 05/19/00 RTK   LP-0259     FIXED TIE-BREAK SO EQUAL TOTALS      00000360
000370*                            KEEP THEIR ORIGINAL RELATIVE ORDER   00000370
000380* 10/03/03 BTH   LP-0311     ADDED RANK-ENTRY-COUNT = 0 GUARD     00000380
000390* 04/22/05 BTH   LP-0338     SWITCHED HOLD/SHIFT LOGIC TO MOVE    00000390
000400*                            THE WHOLE RANK-ROW AT ONCE (SEE      00000400
000410*                            RANKENT) INSTEAD OF FIELD BY FIELD   00000410
000420****************************************************************  00000420
000430 IDENTIFICATION DIVISION.                                         00000430
000440 PROGRAM-ID.    DMGRANK.                                          00000440
000450 AUTHOR.        R T KOWALSKI.                                     00000450
000460 INSTALLATION.  LOSS PREVENTION SYSTEMS GROUP.                    00000460
000470 DATE-WRITTEN.  02/11/97.                                         00000470
000480 DATE-COMPILED. 02/11/97.                                         00000480
000490 SECURITY.      NON-CONFIDENTIAL.                                 00000490
000500****************************************************************  00000500
000510 ENVIRONMENT DIVISION.                                            00000510
000520 CONFIGURATION SECTION.                                           00000520
000530 SOURCE-COMPUTER. IBM-390.                                        00000530
000540 OBJECT-COMPUTER. IBM-390.                                        00000540
000550 SPECIAL-NAMES.                                                   00000550
000560     C01 IS TOP-OF-FORM.                                          00000560
000570****************************************************************  00000570
000580 DATA DIVISION.                                                   00000580
000590 WORKING-STORAGE SECTION.                                         00000590
000600 01  WS-SORT-FIELDS.                                              00000600
000610     05  WS-SORT-PTRS.                                            00000610
000620         10  WS-OUTER            PIC 9(03) COMP VALUE 0.          00000620
000630         10  WS-INNER            PIC S9(03) COMP VALUE 0.         00000630
000640     05  WS-SORT-PTRS-R REDEFINES WS-SORT-PTRS                    00000640
000650                                 PIC X(04).                       00000650
000660     05  WS-INSERT-AT            PIC 9(03) COMP VALUE 0.          00000660
000670     05  FILLER                  PIC X(04).                       00000670
000680 01  WS-HOLD-ENTRY.                                               00000680
000690     05  WS-HOLD-STORE-LOC       PIC X(12).                       00000690
000700     05  WS-HOLD-TOTAL           PIC 9(05) COMP-3.                00000700
000710     05  WS-HOLD-CRITICAL        PIC 9(05) COMP-3.                00000710
000720     05  WS-HOLD-HIGH            PIC 9(05) COMP-3.                00000720
000730     05  WS-HOLD-MEDIUM          PIC 9(05) COMP-3.                00000730
000740     05  WS-HOLD-LOW             PIC 9(05) COMP-3.                00000740
000750     05  FILLER                  PIC X(04).                       00000750
000760 01  WS-HOLD-ENTRY-R REDEFINES WS-HOLD-ENTRY                      00000760
000770                                 PIC X(31).                       00000770
000780****************************************************************  00000780
000790 LINKAGE SECTION.                                                 00000790
000800 COPY RANKENT.                                                    00000800
000810****************************************************************  00000810
000820 PROCEDURE DIVISION USING RANK-TABLE-AREA.                        00000820
000830****************************************************************  00000830
000840 000-MAIN.                                                        00000840
000850     IF RANK-ENTRY-COUNT > 1                                      00000850
000860         PERFORM 100-INSERTION-SORT THRU 100-EXIT                 00000860
000870     END-IF.                                                      00000870
000880     GOBACK.                                                      00000880
000890                                                                  00000890
000900 100-INSERTION-SORT.                                              00000900
000910     PERFORM 120-OUTER-LOOP THRU 120-EXIT                         00000910
000920         VARYING WS-OUTER FROM 2 BY 1                             00000920
000930         UNTIL WS-OUTER > RANK-ENTRY-COUNT.                       00000930
000940 100-EXIT.                                                        00000940
000950     EXIT.                                                        00000950
000960                                                                  00000960
000970 120-OUTER-LOOP.                                                  00000970
000980*    LIFT THE CURRENT ENTRY OUT AS ONE FLAT ROW, THEN SLIDE       00000980
000990*    HIGHER-TOTAL ENTRIES UP ONE SLOT UNTIL WE FIND WHERE IT      00000990
001000*    BELONGS.  WS-HOLD-TOTAL STILL LINES UP WITH RANK-TOTAL       00001000
001010*    SINCE BOTH HOLD FIELDS AND ROW SHARE THE SAME STORAGE.       00001010
001020     MOVE RANK-ROW-R (WS-OUTER) TO WS-HOLD-ENTRY-R.               00001020
001030     COMPUTE WS-INNER = WS-OUTER - 1.                             00001030
001040     PERFORM 130-SHIFT-DOWN THRU 130-EXIT                         00001040
001050         UNTIL WS-INNER < 1                                       00001050
001060            OR RANK-TOTAL (WS-INNER) >= WS-HOLD-TOTAL.            00001060
001070     COMPUTE WS-INSERT-AT = WS-INNER + 1.                         00001070
001080     MOVE WS-HOLD-ENTRY-R TO RANK-ROW-R (WS-INSERT-AT).           00001080
001090 120-EXIT.                                                        00001090
001100     EXIT.                                                        00001100
001110                                                                  00001110
001120 130-SHIFT-DOWN.                                                  00001120
001130     MOVE RANK-ROW-R (WS-INNER) TO RANK-ROW-R (WS-INNER + 1).     00001130
001140     COMPUTE WS-INNER = WS-INNER - 1.                             00001140
001150 130-EXIT.                                                        00001150
001160     EXIT.                                                        00001160
