000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF THE LOSS PREVENTION SYSTEMS
000120* GROUP.  FOR INTERNAL USE ONLY.
000130****************************************************************
000140* PROGRAM:  STKDISPR
000150*
000160* WEEKLY STOCK-DISPOSITION REPORT.  FOR EACH STORE AND EACH
000170* CONFIGURED DISPOSITION (SHOP DEFAULT IS "DAMAGED" ONLY) THIS
000180* PROGRAM COUNTS HOW MANY ARTICLES ENTERED THAT DISPOSITION IN
000190* EACH OF THE LAST NINE CALENDAR WEEKS, AND SHOWS THAT ALONGSIDE
000200* THE STORE'S CURRENT ON-HAND COUNT IN THE DISPOSITION AND ITS
000210* SHARE OF THE STORE'S TOTAL ARTICLE COUNT.  THIS IS THE BATCH
000220* THAT FEEDS THE MONTHLY LOSS-PREVENTION REVIEW MEETING - RUN IT
000230* AFTER DMGEVPRC SO THE ALERT FILE AND THIS REPORT AGREE ON THE
000240* SAME DAY'S EVENT EXTRACT.
000250*
000260* A "WEEK" HERE IS AN ISO CALENDAR WEEK (MONDAY THROUGH SUNDAY,
000270* WEEK 1 IS THE WEEK HOLDING THE YEAR'S FIRST THURSDAY).  THE
000280* REPORT WINDOW IS THE NINE WEEKS ENDING WITH THE RUN DATE'S OWN
000290* WEEK, WHICH COVERS THE SPEC'D "TWO MONTHS BACK" WITH SOME ROOM
000300* TO SPARE.
000310****************************************************************
000320*
000330* CHANGE ACTIVITY :
000340*
000350* DATE     INIT  TICKET      REMARKS
000360* -------- ----- ----------- ------------------------------
000370* 03/14/95 DWS   LP-0190     ORIGINAL INSTALLATION
000380* 03/15/95 DWS   LP-0190     ADDED STOCK-COUNTS CARD FILE - THE
000390*                            INVENTORY SYSTEM FEED WASN'T READY
000400*                            IN TIME FOR THE FIRST RUN
000410* 09/02/95 DWS   LP-0201     STORE NAME NOW COMES FROM LOCATION
000420*                            MASTER INSTEAD OF THE RAW LOC CODE
000430* 06/30/96 RTK   LP-0217     FIXED WEEK-53 ROLLOVER - REPORT WAS
000440*                            SHOWING A DUPLICATE W01 COLUMN WHEN
000450*                            THE PRIOR YEAR RAN 53 WEEKS
000460* 02/11/97 RTK   LP-0215     WIDENED STORE TABLE FROM 50 TO 100
000470*                            TO COVER THE NEW STORES OPENED THIS
000480*                            YEAR
000490* 01/08/99 MCJ   LP-Y2K-05   CENTURY-WINDOWED THE RUN-DATE ACCEPT
000500*                            AND THE ISO-WEEK-YEAR ARITHMETIC -
000510*                            NEITHER CARRIED A 4-DIGIT YEAR BEFORE
000520*                            THIS CHANGE
000530* 06/14/99 MCJ   LP-Y2K-12   REGRESSION TESTED THE WEEK TABLE
000540*                            ACROSS THE 1999/2000 BOUNDARY - OK
000550* 11/18/00 RTK   LP-0261     ADDED SECOND DISPOSITION SLOT (WAS
000560*                            HARD-CODED TO DAMAGED ONLY)
000570* 04/09/03 BTH   LP-0305     PERCENT COLUMN NOW RESET TO ZERO
000580*                            WHEN TOTAL ARTICLES IS ZERO INSTEAD
000590*                            OF ABENDING ON THE DIVIDE
000600* 10/03/03 BTH   LP-0311     ROUNDED PERCENT TO 2 DECIMALS PER
000610*                            LOSS PREVENTION COMMITTEE REQUEST
000620* 02/14/05 BTH   LP-0297     CONFORMED COPYBOOK AND PRINT-LINE
000630*                            CONVENTIONS TO MATCH DMGEVPRC
000640****************************************************************
000650 IDENTIFICATION DIVISION.
000660 PROGRAM-ID.    STKDISPR.
000670 AUTHOR.        D W STRAUSS.
000680 INSTALLATION.  LOSS PREVENTION SYSTEMS GROUP.
000690 DATE-WRITTEN.  03/14/95.
000700 DATE-COMPILED. 03/14/95.
000710 SECURITY.      NON-CONFIDENTIAL.
000720****************************************************************
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SOURCE-COMPUTER. IBM-390.
000760 OBJECT-COMPUTER. IBM-390.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM
000790     CLASS DISP-DIGIT IS '0' THRU '9'
000800     UPSI-0 ON STATUS IS UPSI-0-ON
000810     UPSI-0 OFF STATUS IS UPSI-0-OFF.
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT EVENTS
000850            ASSIGN TO EVENTS
000860            ORGANIZATION IS SEQUENTIAL
000870            ACCESS MODE IS SEQUENTIAL
000880            FILE STATUS IS WS-EVENTS-STATUS.
000890
000900     SELECT LOCATIONS
000910            ASSIGN TO LOCATNS
000920            ORGANIZATION IS SEQUENTIAL
000930            ACCESS MODE IS SEQUENTIAL
000940            FILE STATUS IS WS-LOCATNS-STATUS.
000950
000960     SELECT STOCK-COUNTS
000970            ASSIGN TO STKCNTS
000980            ORGANIZATION IS SEQUENTIAL
000990            ACCESS MODE IS SEQUENTIAL
001000            FILE STATUS IS WS-STKCNTS-STATUS.
001010
001020     SELECT REPORT-FILE
001030            ASSIGN TO STKRPT
001040            ORGANIZATION IS SEQUENTIAL
001050            ACCESS MODE IS SEQUENTIAL
001060            FILE STATUS IS WS-REPORT-STATUS.
001070****************************************************************
001080 DATA DIVISION.
001090 FILE SECTION.
001100
001110 FD  EVENTS
001120     RECORDING MODE IS F
001130     LABEL RECORDS ARE STANDARD
001140     BLOCK CONTAINS 0 RECORDS.
001150 COPY EVNTREC.
001160
001170 FD  LOCATIONS
001180     RECORDING MODE IS F
001190     LABEL RECORDS ARE STANDARD
001200     BLOCK CONTAINS 0 RECORDS.
001210 COPY LOCMSTR.
001220
001230 FD  STOCK-COUNTS
001240     RECORDING MODE IS F
001250     LABEL RECORDS ARE STANDARD
001260     BLOCK CONTAINS 0 RECORDS.
001270 COPY STKCNT.
001280
001290 FD  REPORT-FILE
001300     RECORDING MODE IS F
001310     LABEL RECORDS ARE STANDARD
001320     BLOCK CONTAINS 0 RECORDS.
001330 01  REPORT-RECORD                  PIC X(132).
001340
001350****************************************************************
001360 WORKING-STORAGE SECTION.
001370****************************************************************
001380*    CONFIGURATION TUNABLES - SHOP DEFAULTS.  CF-WINDOW-DAYS IS
001390*    THE "TWO MONTHS BACK" WINDOW, APPROXIMATED AS 60 DAYS SO WE
001400*    DON'T HAVE TO CARRY CALENDAR-MONTH SUBTRACTION LOGIC.
001410****************************************************************
001420 77  CF-WINDOW-DAYS              PIC 9(03) COMP VALUE 60.
001430 77  CF-REPORT-WEEKS             PIC 9(02) COMP VALUE 9.
001440 77  WS-EVENT-JDN                PIC S9(09) COMP.
001450*
001460 01  WS-RUN-DATE-RAW              PIC 9(06).
001470 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-RAW.
001480     05  WS-RUN-YY               PIC 9(02).
001490     05  WS-RUN-MM               PIC 9(02).
001500     05  WS-RUN-DD               PIC 9(02).
001510*
001520 01  WS-RUN-CALC-FIELDS.
001530     05  WS-RUN-CCYY              PIC 9(04) COMP.
001540     05  WS-RUN-JDN               PIC S9(09) COMP.
001550     05  WS-WINDOW-START-JDN      PIC S9(09) COMP.
001560     05  FILLER                   PIC X(04).
001570*
001580****************************************************************
001590*    JULIAN-DAY-NUMBER WORK AREA (FLIEGEL/VAN FLANDERN FORMULA,
001600*    SAME CONVENTION AS DMGEVPRC'S 9500-CALC-SECONDS - CARRIED
001610*    HERE TO DAY GRANULARITY ONLY, SINCE WEEKS ARE ALL WE NEED).
001620****************************************************************
001630 01  WS-DATE-CALC-FIELDS.
001640     05  WS-DC-YYYY              PIC 9(04) COMP.
001650     05  WS-DC-MM                PIC 9(02) COMP.
001660     05  WS-DC-DD                PIC 9(02) COMP.
001670     05  WS-DC-A                 PIC S9(09) COMP.
001680     05  WS-DC-Y                 PIC S9(09) COMP.
001690     05  WS-DC-M                 PIC S9(09) COMP.
001700     05  WS-DC-JDN               PIC S9(09) COMP.
001710     05  FILLER                  PIC X(04).
001720*
001730****************************************************************
001740*    ISO-WEEK WORK AREA - SEE 9700-CALC-ISO-WEEK.
001750****************************************************************
001760 01  WS-ISO-WORK.
001770     05  WS-ISO-DOW               PIC 9(01) COMP.
001780     05  WS-ISO-WEEKDAY           PIC 9(01) COMP.
001790     05  WS-ISO-DOY               PIC 9(03) COMP.
001800     05  WS-ISO-WEEK-NUM          PIC S9(03) COMP.
001810     05  WS-ISO-WEEK-YEAR         PIC 9(04) COMP.
001820     05  WS-ISO-JAN1-JDN          PIC S9(09) COMP.
001830     05  WS-ISO-P                 PIC 9(02) COMP.
001840     05  WS-ISO-WEEKS-IN-YR       PIC 9(02) COMP.
001850     05  WS-ISO-TEMP-YYYY         PIC 9(04) COMP.
001860     05  WS-ISO-SAVE-MM           PIC 9(02) COMP.
001870     05  WS-ISO-SAVE-DD           PIC 9(02) COMP.
001880     05  FILLER                   PIC X(04).
001890*
001900****************************************************************
001910*    FILE STATUS AND SWITCHES.
001920****************************************************************
001930 01  WS-FILE-STATUS-FIELDS.
001940     05  WS-EVENTS-STATUS         PIC X(02).
001950     05  WS-LOCATNS-STATUS        PIC X(02).
001960     05  WS-STKCNTS-STATUS        PIC X(02).
001970     05  WS-REPORT-STATUS         PIC X(02).
001980     05  FILLER                   PIC X(04).
001990*
002000 01  WS-SWITCHES.
002010     05  WS-EVENTS-EOF-SW         PIC X(01) VALUE 'N'.
002020         88  EVENTS-EOF               VALUE 'Y'.
002030     05  WS-LOCATNS-EOF-SW        PIC X(01) VALUE 'N'.
002040         88  LOCATNS-EOF              VALUE 'Y'.
002050     05  WS-STKCNTS-EOF-SW        PIC X(01) VALUE 'N'.
002060         88  STKCNTS-EOF              VALUE 'Y'.
002070     05  WS-STORE-FOUND-SW        PIC X(01) VALUE 'N'.
002080         88  STORE-FOUND              VALUE 'Y'.
002090     05  WS-WEEK-FOUND-SW         PIC X(01) VALUE 'N'.
002100         88  WEEK-FOUND               VALUE 'Y'.
002110     05  WS-LOC-FOUND-SW          PIC X(01) VALUE 'N'.
002120         88  LOC-FOUND                VALUE 'Y'.
002130     05  WS-ISO-LEAP-SW           PIC X(01) VALUE 'N'.
002140         88  ISO-LEAP-YEAR            VALUE 'Y'.
002150     05  FILLER                   PIC X(04).
002160*
002170 01  WS-SUBSCRIPTS.
002180     05  WS-SUB1                  PIC 9(04) COMP.
002190     05  WS-SUB3                  PIC 9(04) COMP.
002210     05  WS-WEEK-SUB              PIC 9(02) COMP.
002220     05  WS-DISP-SUB              PIC 9(02) COMP.
002230     05  WS-STORE-SUB             PIC 9(04) COMP.
002240     05  WS-SEARCH-LOC-ID         PIC X(12).
002250     05  FILLER                   PIC X(04).
002260*
002270****************************************************************
002280*    CONFIGURED DISPOSITION LIST - SHOP DEFAULT IS DAMAGED ONLY.
002290****************************************************************
002300 01  WS-DISP-CONFIG.
002310     05  WS-DISP-COUNT            PIC 9(02) COMP VALUE 1.
002320     05  WS-DISP-LIST             PIC X(20).
002330     05  WS-DISP-LIST-R REDEFINES WS-DISP-LIST.
002340         10  WS-DISP-ENTRY OCCURS 5 TIMES
002350                                   PIC X(04).
002360     05  FILLER                   PIC X(04).
002370*
002380****************************************************************
002390*    WEEK-COLUMN TABLE - THE NINE ISO WEEKS COVERED BY THIS RUN,
002400*    OLDEST FIRST.  BUILT ONCE AT 1000-BUILD-WEEK-TABLE TIME.
002410****************************************************************
002420 01  WS-WEEK-TABLE.
002430     05  WS-WK-COUNT              PIC 9(02) COMP VALUE 0.
002440     05  WS-WK-ENTRY OCCURS 9 TIMES.
002450         10  WK-SORT-KEY          PIC 9(06).
002460         10  WK-SORT-KEY-R REDEFINES WK-SORT-KEY.
002470             15  WK-YEAR          PIC 9(04).
002480             15  WK-WEEK-NUM      PIC 9(02).
002490         10  WK-LABEL             PIC X(08).
002500         10  FILLER               PIC X(04).
002510*
002520****************************************************************
002530*    LOCATION MASTER - LOADED INTO MEMORY AT START OF RUN, SAME
002540*    SHAPE AS THE TABLE DMGEVPRC BUILDS.
002550****************************************************************
002560 01  WS-LOCATION-TABLE.
002570     05  WS-LOC-COUNT             PIC 9(04) COMP VALUE 0.
002580     05  WS-LOC-ENTRY OCCURS 500 TIMES.
002590         10  WL-LOC-ID            PIC X(12).
002600         10  WL-STORE-NAME        PIC X(30).
002610         10  WL-SUBLOC-NAME       PIC X(20).
002620         10  WL-SUBLOC-TYPE       PIC X(12).
002630         10  WL-STORE-LOC         PIC X(12).
002640         10  FILLER               PIC X(04).
002650*
002660****************************************************************
002670*    STORE/DISPOSITION TABLE - ONE ENTRY PER STOCK-COUNTS CARD,
002680*    CARRYING THE NINE WEEKLY ENTERED-DISPOSITION COUNTS BUILT
002690*    UP AS THE EVENT FILE IS READ.
002700****************************************************************
002710 01  WS-STORE-TABLE.
002720     05  WS-STORE-COUNT           PIC 9(03) COMP VALUE 0.
002730     05  WS-STORE-ENTRY OCCURS 100 TIMES.
002740         10  ST-STORE-LOC         PIC X(12).
002750         10  ST-STORE-NAME        PIC X(30).
002760         10  ST-DISPOSITION       PIC X(04).
002770         10  ST-CURRENT-STOCK     PIC 9(07).
002780         10  ST-TOTAL-ARTICLES    PIC 9(07).
002790         10  ST-PERCENT           PIC S9(03)V99 COMP-3.
002800         10  ST-WEEK-COUNT OCCURS 9 TIMES
002810                                   PIC 9(07) COMP-3.
002820         10  FILLER               PIC X(04).
002830*
002840****************************************************************
002850*    REPORT LINE LAYOUTS.
002860****************************************************************
002870 01  RPT-TITLE-LINE.
002880     05  FILLER                   PIC X(13)
002890             VALUE 'DISPOSITION: '.
002900     05  RPT-TI-DISP              PIC X(04).
002910     05  FILLER                   PIC X(02) VALUE SPACES.
002920     05  FILLER                   PIC X(22)
002930             VALUE 'STOCK-DISPOSITION RPT'.
002940     05  FILLER                   PIC X(91) VALUE SPACES.
002950*
002960 01  RPT-RUNDATE-LINE.
002970     05  FILLER                   PIC X(11) VALUE 'RUN DATE : '.
002980     05  RPT-RD-MM                PIC 99.
002990     05  FILLER                   PIC X VALUE '/'.
003000     05  RPT-RD-DD                PIC 99.
003010     05  FILLER                   PIC X VALUE '/'.
003020     05  RPT-RD-CCYY              PIC 9999.
003030     05  FILLER                   PIC X(110) VALUE SPACES.
003040*
003050 01  RPT-HDR1-LINE.
003060     05  FILLER                   PIC X(20) VALUE 'STORE'.
003070     05  FILLER                   PIC X(09) VALUE 'TOTAL'.
003080     05  FILLER                   PIC X(09) VALUE 'CURRENT'.
003090     05  FILLER                   PIC X(07) VALUE 'PCT'.
003100     05  RPT-H1-WK-ENTRY OCCURS 9 TIMES
003110                                   PIC X(09).
003120     05  FILLER                   PIC X(06) VALUE SPACES.
003130*
003140 01  RPT-HDR2-LINE.
003150     05  FILLER                   PIC X(20) VALUE 'NAME'.
003160     05  FILLER                   PIC X(09) VALUE 'ARTICLES'.
003170     05  FILLER                   PIC X(09) VALUE 'STOCK'.
003180     05  FILLER                   PIC X(07) VALUE 'OF TOT'.
003190     05  RPT-H2-WK-ENTRY OCCURS 9 TIMES
003200                                   PIC X(09).
003210     05  FILLER                   PIC X(06) VALUE SPACES.
003220*
003230 01  RPT-DETAIL-LINE.
003240     05  RPT-DT-STORE-NAME        PIC X(20).
003250     05  RPT-DT-TOTAL-ART         PIC Z,ZZZ,ZZ9.
003260     05  RPT-DT-CURR-STOCK        PIC Z,ZZZ,ZZ9.
003270     05  RPT-DT-PCT               PIC ZZ9.99.
003280     05  FILLER                   PIC X VALUE '%'.
003290     05  RPT-DT-WK-ENTRY OCCURS 9 TIMES
003300                                   PIC Z,ZZZ,ZZ9.
003310     05  FILLER                   PIC X(06) VALUE SPACES.
003320*
003330 01  RPT-NO-STORES-LINE.
003340     05  FILLER                   PIC X(42)
003350             VALUE 'NO STORE-COUNT RECORDS FOR THIS DISPOSITION'.
003360     05  FILLER                   PIC X(90) VALUE SPACES.
003370*
003380 01  RPT-BLANK-LINE                PIC X(132) VALUE SPACES.
003390****************************************************************
003400 PROCEDURE DIVISION.
003410****************************************************************
003420 0000-MAIN-CONTROL.
003430     PERFORM 0100-INITIALIZE
003440         THRU 0100-EXIT.
003450     PERFORM 0700-OPEN-FILES
003460         THRU 0700-EXIT.
003470     PERFORM 1000-BUILD-WEEK-TABLE
003480         THRU 1000-EXIT.
003490     PERFORM 2000-LOAD-LOCATIONS
003500         THRU 2000-EXIT
003510         UNTIL LOCATNS-EOF.
003520     PERFORM 3000-LOAD-STOCK-COUNTS
003530         THRU 3000-EXIT
003540         UNTIL STKCNTS-EOF.
003550     PERFORM 0210-READ-EVENT
003560         THRU 0210-EXIT.
003570     PERFORM 4000-PROCESS-EVENTS
003580         THRU 4000-EXIT
003590         UNTIL EVENTS-EOF.
003600     PERFORM 5000-PRINT-ALL-REPORTS
003610         THRU 5000-EXIT.
003620     PERFORM 0790-CLOSE-FILES
003630         THRU 0790-EXIT.
003640     GOBACK.
003650*
003660****************************************************************
003670*    0100  INITIALIZE - ACCEPT THE RUN DATE, WINDOW IT TO A
003680*    4-DIGIT YEAR, AND WORK OUT THE RUN DATE'S JULIAN DAY NUMBER
003690*    AND THE WINDOW-START JULIAN DAY NUMBER (RUN DATE MINUS THE
003700*    CF-WINDOW-DAYS "TWO MONTHS BACK" APPROXIMATION).
003710****************************************************************
003720 0100-INITIALIZE.
003730     MOVE SPACES TO WS-DISP-LIST.
003740     MOVE 'DMGD' TO WS-DISP-ENTRY (1).
003750     ACCEPT WS-RUN-DATE-RAW FROM DATE.
003760     IF WS-RUN-YY < 50
003770         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
003780     ELSE
003790         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY
003800     END-IF.
003810     MOVE WS-RUN-CCYY TO WS-DC-YYYY.
003820     MOVE WS-RUN-MM   TO WS-DC-MM.
003830     MOVE WS-RUN-DD   TO WS-DC-DD.
003840     PERFORM 9500-CALC-JDN
003850         THRU 9500-EXIT.
003860     MOVE WS-DC-JDN TO WS-RUN-JDN.
003870     COMPUTE WS-WINDOW-START-JDN =
003880             WS-RUN-JDN - CF-WINDOW-DAYS.
003890 0100-EXIT.
003900     EXIT.
003910*
003920 0700-OPEN-FILES.
003930     OPEN INPUT  EVENTS.
003940     OPEN INPUT  LOCATIONS.
003950     OPEN INPUT  STOCK-COUNTS.
003960     OPEN OUTPUT REPORT-FILE.
003970 0700-EXIT.
003980     EXIT.
003990*
004000 0790-CLOSE-FILES.
004010     CLOSE EVENTS.
004020     CLOSE LOCATIONS.
004030     CLOSE STOCK-COUNTS.
004040     CLOSE REPORT-FILE.
004050 0790-EXIT.
004060     EXIT.
004070*
004080****************************************************************
004090*    1000  BUILD-WEEK-TABLE - WALK BACKWARD FROM THE RUN DATE IN
004100*    SEVEN-DAY STEPS, COMPUTING THE ISO WEEK OF EACH SAMPLE DAY,
004110*    THEN REVERSE THE RESULT SO THE TABLE READS OLDEST-TO-NEWEST.
004120****************************************************************
004130 1000-BUILD-WEEK-TABLE.
004140     MOVE WS-WINDOW-START-JDN TO WS-EVENT-JDN.
004150     MOVE ZERO TO WS-WK-COUNT.
004160     PERFORM 1010-ADD-ONE-WEEK
004170         THRU 1010-EXIT
004180         VARYING WS-SUB1 FROM 1 BY 1
004190         UNTIL WS-SUB1 > CF-REPORT-WEEKS.
004200 1000-EXIT.
004210     EXIT.
004220*
004230 1010-ADD-ONE-WEEK.
004240     PERFORM 9700-CALC-ISO-WEEK
004250         THRU 9700-EXIT.
004260     ADD 1 TO WS-WK-COUNT.
004270     MOVE WS-ISO-WEEK-YEAR TO WK-YEAR (WS-WK-COUNT).
004280     MOVE WS-ISO-WEEK-NUM  TO WK-WEEK-NUM (WS-WK-COUNT).
004290     PERFORM 1020-BUILD-LABEL
004300         THRU 1020-EXIT.
004310     ADD 7 TO WS-EVENT-JDN.
004320 1010-EXIT.
004330     EXIT.
004340*
004350 1020-BUILD-LABEL.
004360     MOVE SPACES TO WK-LABEL (WS-WK-COUNT).
004370     STRING WK-YEAR (WS-WK-COUNT)     DELIMITED BY SIZE
004380            '-W'                     DELIMITED BY SIZE
004390            WK-WEEK-NUM (WS-WK-COUNT) DELIMITED BY SIZE
004400       INTO WK-LABEL (WS-WK-COUNT).
004410 1020-EXIT.
004420     EXIT.
004430*
004440****************************************************************
004450*    2000  LOAD-LOCATIONS - SAME SHAPE AS DMGEVPRC'S LOADER.
004460****************************************************************
004470 2000-LOAD-LOCATIONS.
004480     READ LOCATIONS
004490         AT END
004500             SET LOCATNS-EOF TO TRUE
004510         NOT AT END
004520             ADD 1 TO WS-LOC-COUNT
004530             MOVE LOC-ID          TO WL-LOC-ID (WS-LOC-COUNT)
004540             MOVE LOC-STORE-NAME  TO WL-STORE-NAME (WS-LOC-COUNT)
004550             MOVE LOC-SUBLOC-NAME TO WL-SUBLOC-NAME (WS-LOC-COUNT)
004560             MOVE LOC-SUBLOC-TYPE TO WL-SUBLOC-TYPE (WS-LOC-COUNT)
004570             MOVE LOC-STORE-LOC   TO WL-STORE-LOC (WS-LOC-COUNT)
004580     END-READ.
004590 2000-EXIT.
004600     EXIT.
004610*
004620****************************************************************
004630*    3000  LOAD-STOCK-COUNTS - ONE TABLE ENTRY PER CARD.  STORE
004640*    NAME IS FILLED IN FROM THE LOCATION MASTER WHEN AVAILABLE,
004650*    OTHERWISE WE FALL BACK TO THE RAW STORE-LOCATION CODE.
004660****************************************************************
004670 3000-LOAD-STOCK-COUNTS.
004680     READ STOCK-COUNTS
004690         AT END
004700             SET STKCNTS-EOF TO TRUE
004710         NOT AT END
004720             PERFORM 3010-ADD-STORE-ENTRY
004730                 THRU 3010-EXIT
004740     END-READ.
004750 3000-EXIT.
004760     EXIT.
004770*
004780 3010-ADD-STORE-ENTRY.
004790     IF WS-STORE-COUNT < 100
004800         ADD 1 TO WS-STORE-COUNT
004810         MOVE SC-STORE-LOC      TO ST-STORE-LOC (WS-STORE-COUNT)
004820         MOVE SC-DISPOSITION    TO ST-DISPOSITION (WS-STORE-COUNT)
004830         MOVE SC-CURRENT-STOCK  TO ST-CURRENT-STOCK (WS-STORE-COUNT)
004840         MOVE SC-TOTAL-ARTICLES TO ST-TOTAL-ARTICLES (WS-STORE-COUNT)
004850         PERFORM 3020-CALC-PERCENT
004860             THRU 3020-EXIT
004870         MOVE SC-STORE-LOC TO WS-SEARCH-LOC-ID
004880         PERFORM 9600-FIND-LOCATION
004890             THRU 9600-EXIT
004900         IF LOC-FOUND
004910             MOVE WL-STORE-NAME (WS-SUB1)
004920                                TO ST-STORE-NAME (WS-STORE-COUNT)
004930         ELSE
004940             MOVE SC-STORE-LOC  TO ST-STORE-NAME (WS-STORE-COUNT)
004950         END-IF
004960         PERFORM 3030-ZERO-WEEK-COUNTS
004970             THRU 3030-EXIT
004980     END-IF.
004990 3010-EXIT.
005000     EXIT.
005010*
005020 3020-CALC-PERCENT.
005030     IF SC-TOTAL-ARTICLES = 0
005040         MOVE 0 TO ST-PERCENT (WS-STORE-COUNT)
005050     ELSE
005060         COMPUTE ST-PERCENT (WS-STORE-COUNT) ROUNDED =
005070                 SC-CURRENT-STOCK / SC-TOTAL-ARTICLES * 100
005080     END-IF.
005090 3020-EXIT.
005100     EXIT.
005110*
005120 3030-ZERO-WEEK-COUNTS.
005130     PERFORM 3031-ZERO-ONE-WEEK
005140         THRU 3031-EXIT
005150         VARYING WS-WEEK-SUB FROM 1 BY 1
005160         UNTIL WS-WEEK-SUB > CF-REPORT-WEEKS.
005170 3030-EXIT.
005180     EXIT.
005190*
005200 3031-ZERO-ONE-WEEK.
005210     MOVE 0 TO ST-WEEK-COUNT (WS-STORE-COUNT, WS-WEEK-SUB).
005220 3031-EXIT.
005230     EXIT.
005240*
005250****************************************************************
005260*    4000  PROCESS-EVENTS - FOR EACH EVENT WHOSE TIME FALLS IN
005270*    THE REPORT WINDOW, WHOSE DISPOSITION IS ONE WE'RE TRACKING,
005280*    AND WHOSE ACTION IS ADD (AN ITEM ENTERING THE DISPOSITION),
005290*    ADD ITS EPC COUNT TO THE MATCHING STORE/DISPOSITION/WEEK
005300*    CELL.
005310****************************************************************
005320 4000-PROCESS-EVENTS.
005330     IF EV-ACTION-ADD
005340        AND EV-LOCATION NOT = SPACES
005350         PERFORM 4010-CHECK-DISPOSITION
005360             THRU 4010-EXIT
005370     END-IF.
005380     PERFORM 0210-READ-EVENT
005390         THRU 0210-EXIT.
005400 4000-EXIT.
005410     EXIT.
005420*
005430 0210-READ-EVENT.
005440     READ EVENTS
005450         AT END
005460             SET EVENTS-EOF TO TRUE
005470     END-READ.
005480 0210-EXIT.
005490     EXIT.
005500*
005510 4010-CHECK-DISPOSITION.
005520     MOVE 'N' TO WS-STORE-FOUND-SW.
005530     PERFORM 4011-CHECK-ONE-DISP
005540         THRU 4011-EXIT
005550         VARYING WS-DISP-SUB FROM 1 BY 1
005560         UNTIL WS-DISP-SUB > WS-DISP-COUNT.
005570 4010-EXIT.
005580     EXIT.
005590*
005600 4011-CHECK-ONE-DISP.
005610     IF EV-DISPOSITION = WS-DISP-ENTRY (WS-DISP-SUB)
005620         PERFORM 4020-ACCUM-EVENT
005630             THRU 4020-EXIT
005640     END-IF.
005650 4011-EXIT.
005660     EXIT.
005670*
005680 4020-ACCUM-EVENT.
005690     MOVE EV-TS-YYYY TO WS-DC-YYYY.
005700     MOVE EV-TS-MM   TO WS-DC-MM.
005710     MOVE EV-TS-DD   TO WS-DC-DD.
005720     PERFORM 9500-CALC-JDN
005730         THRU 9500-EXIT.
005740     MOVE WS-DC-JDN TO WS-EVENT-JDN.
005750     IF WS-EVENT-JDN < WS-WINDOW-START-JDN
005760        OR WS-EVENT-JDN > WS-RUN-JDN
005770         GO TO 4020-EXIT
005780     END-IF.
005790     PERFORM 9700-CALC-ISO-WEEK-FOR-JDN
005800         THRU 9700-CALC-EXIT.
005810     PERFORM 9610-FIND-WEEK-COLUMN
005820         THRU 9610-EXIT.
005830     IF NOT WEEK-FOUND
005840         GO TO 4020-EXIT
005850     END-IF.
005860     PERFORM 9620-FIND-STORE-ROW
005870         THRU 9620-EXIT.
005880     IF STORE-FOUND
005890         ADD EV-EPC-COUNT TO
005900             ST-WEEK-COUNT (WS-STORE-SUB, WS-WEEK-SUB)
005910     END-IF.
005920 4020-EXIT.
005930     EXIT.
005940*
005950****************************************************************
005960*    5000  PRINT-ALL-REPORTS - ONE SECTION PER CONFIGURED
005970*    DISPOSITION, EACH LISTING EVERY STORE-COUNT ROW THAT CARRIES
005980*    THAT DISPOSITION.
005990****************************************************************
006000 5000-PRINT-ALL-REPORTS.
006010     PERFORM 5010-PRINT-ONE-DISP
006020         THRU 5010-EXIT
006030         VARYING WS-DISP-SUB FROM 1 BY 1
006040         UNTIL WS-DISP-SUB > WS-DISP-COUNT.
006050 5000-EXIT.
006060     EXIT.
006070*
006080 5010-PRINT-ONE-DISP.
006090     MOVE SPACES TO RPT-TITLE-LINE.
006100     MOVE 'DISPOSITION: ' TO RPT-TITLE-LINE.
006110     MOVE WS-DISP-ENTRY (WS-DISP-SUB) TO RPT-TI-DISP.
006120     MOVE 'STOCK-DISPOSITION RPT' TO
006130             RPT-TITLE-LINE (20: 22).
006140     WRITE REPORT-RECORD FROM RPT-TITLE-LINE
006150         AFTER ADVANCING C01.
006160     MOVE WS-RUN-MM   TO RPT-RD-MM.
006170     MOVE WS-RUN-DD   TO RPT-RD-DD.
006180     MOVE WS-RUN-CCYY TO RPT-RD-CCYY.
006190     WRITE REPORT-RECORD FROM RPT-RUNDATE-LINE
006200         AFTER ADVANCING 1.
006210     WRITE REPORT-RECORD FROM RPT-BLANK-LINE
006220         AFTER ADVANCING 1.
006230     PERFORM 5020-PRINT-HEADINGS
006240         THRU 5020-EXIT.
006250     MOVE 0 TO WS-SUB3.
006260     PERFORM 5030-PRINT-STORE-ROW
006270         THRU 5030-EXIT
006280         VARYING WS-SUB1 FROM 1 BY 1
006290         UNTIL WS-SUB1 > WS-STORE-COUNT.
006300     IF WS-SUB3 = 0
006310         WRITE REPORT-RECORD FROM RPT-NO-STORES-LINE
006320             AFTER ADVANCING 1
006330     END-IF.
006340     WRITE REPORT-RECORD FROM RPT-BLANK-LINE
006350         AFTER ADVANCING 1.
006360 5010-EXIT.
006370     EXIT.
006380*
006390 5020-PRINT-HEADINGS.
006400     MOVE SPACES TO RPT-HDR1-LINE.
006410     MOVE 'STORE'    TO RPT-HDR1-LINE (1: 20).
006420     MOVE 'TOTAL'    TO RPT-HDR1-LINE (21: 9).
006430     MOVE 'CURRENT'  TO RPT-HDR1-LINE (30: 9).
006440     MOVE 'PCT'      TO RPT-HDR1-LINE (39: 7).
006450     MOVE SPACES TO RPT-HDR2-LINE.
006460     MOVE 'NAME'     TO RPT-HDR2-LINE (1: 20).
006470     MOVE 'ARTICLES' TO RPT-HDR2-LINE (21: 9).
006480     MOVE 'STOCK'    TO RPT-HDR2-LINE (30: 9).
006490     MOVE 'OF TOT'   TO RPT-HDR2-LINE (39: 7).
006500     PERFORM 5021-BUILD-WEEK-HDR
006510         THRU 5021-EXIT
006520         VARYING WS-WEEK-SUB FROM 1 BY 1
006530         UNTIL WS-WEEK-SUB > WS-WK-COUNT.
006540     WRITE REPORT-RECORD FROM RPT-HDR1-LINE
006550         AFTER ADVANCING 1.
006560     WRITE REPORT-RECORD FROM RPT-HDR2-LINE
006570         AFTER ADVANCING 1.
006580 5020-EXIT.
006590     EXIT.
006600*
006610 5021-BUILD-WEEK-HDR.
006620     MOVE SPACES TO RPT-H1-WK-ENTRY (WS-WEEK-SUB).
006630     MOVE WK-LABEL (WS-WEEK-SUB)
006640                TO RPT-H1-WK-ENTRY (WS-WEEK-SUB).
006650     MOVE SPACES TO RPT-H2-WK-ENTRY (WS-WEEK-SUB).
006660 5021-EXIT.
006670     EXIT.
006680*
006690 5030-PRINT-STORE-ROW.
006700     IF ST-DISPOSITION (WS-SUB1) = WS-DISP-ENTRY (WS-DISP-SUB)
006710         ADD 1 TO WS-SUB3
006720         MOVE ST-STORE-NAME (WS-SUB1)     TO RPT-DT-STORE-NAME
006730         MOVE ST-TOTAL-ARTICLES (WS-SUB1) TO RPT-DT-TOTAL-ART
006740         MOVE ST-CURRENT-STOCK (WS-SUB1)  TO RPT-DT-CURR-STOCK
006750         MOVE ST-PERCENT (WS-SUB1)        TO RPT-DT-PCT
006760         PERFORM 5031-BUILD-WEEK-DETAIL
006770             THRU 5031-EXIT
006780             VARYING WS-WEEK-SUB FROM 1 BY 1
006790             UNTIL WS-WEEK-SUB > WS-WK-COUNT
006800         WRITE REPORT-RECORD FROM RPT-DETAIL-LINE
006810             AFTER ADVANCING 1
006820     END-IF.
006830 5030-EXIT.
006840     EXIT.
006850*
006860 5031-BUILD-WEEK-DETAIL.
006870     MOVE ST-WEEK-COUNT (WS-SUB1, WS-WEEK-SUB)
006880                TO RPT-DT-WK-ENTRY (WS-WEEK-SUB).
006890 5031-EXIT.
006900     EXIT.
006910*
006920****************************************************************
006930*    9500  CALC-JDN - FLIEGEL/VAN FLANDERN INTEGER JULIAN DAY
006940*    NUMBER FORMULA.  TAKES WS-DC-YYYY/MM/DD, RETURNS WS-DC-JDN.
006950*    SAME FORMULA AS DMGEVPRC'S 9500-CALC-SECONDS, CARRIED TO
006960*    DAY RESOLUTION ONLY.
006970****************************************************************
006980 9500-CALC-JDN.
006990     COMPUTE WS-DC-A =
007000             (14 - WS-DC-MM) / 12.
007010     COMPUTE WS-DC-Y =
007020             WS-DC-YYYY + 4800 - WS-DC-A.
007030     COMPUTE WS-DC-M =
007040             WS-DC-MM + (12 * WS-DC-A) - 3.
007050     COMPUTE WS-DC-JDN =
007060             WS-DC-DD
007070             + ((153 * WS-DC-M) + 2) / 5
007080             + (365 * WS-DC-Y)
007090             + (WS-DC-Y / 4)
007100             - (WS-DC-Y / 100)
007110             + (WS-DC-Y / 400)
007120             - 32045.
007130 9500-EXIT.
007140     EXIT.
007150*
007160****************************************************************
007170*    9600  FIND-LOCATION - LINEAR SCAN OF THE LOCATION TABLE BY
007180*    LOC-ID.  CALLER MOVES THE LOOKUP KEY TO WS-SEARCH-LOC-ID
007190*    BEFORE PERFORMING THIS PARAGRAPH.  LEAVES THE MATCH
007200*    SUBSCRIPT IN WS-SUB1, LOC-FOUND SET ON A HIT.
007210****************************************************************
007220 9600-FIND-LOCATION.
007230     MOVE 'N' TO WS-LOC-FOUND-SW.
007240     PERFORM 9605-SCAN-LOCATIONS
007250         THRU 9605-SCAN-EXIT
007260         VARYING WS-SUB1 FROM 1 BY 1
007270         UNTIL WS-SUB1 > WS-LOC-COUNT
007280         OR LOC-FOUND.
007290 9600-EXIT.
007300     EXIT.
007310*
007320 9605-SCAN-LOCATIONS.
007330     IF WL-LOC-ID (WS-SUB1) = WS-SEARCH-LOC-ID
007340         SET LOC-FOUND TO TRUE
007350     END-IF.
007360 9605-SCAN-EXIT.
007370     EXIT.
007380*
007390****************************************************************
007400*    9610  FIND-WEEK-COLUMN - LOCATES THE COLUMN IN WS-WEEK-TABLE
007410*    MATCHING THE ISO WEEK-YEAR/WEEK-NUM JUST COMPUTED.  LEAVES
007420*    THE MATCH SUBSCRIPT IN WS-WEEK-SUB.
007430****************************************************************
007440 9610-FIND-WEEK-COLUMN.
007450     MOVE 'N' TO WS-WEEK-FOUND-SW.
007460     PERFORM 9615-SCAN-WEEKS
007470         THRU 9615-SCAN-EXIT
007480         VARYING WS-WEEK-SUB FROM 1 BY 1
007490         UNTIL WS-WEEK-SUB > WS-WK-COUNT
007500         OR WEEK-FOUND.
007510 9610-EXIT.
007520     EXIT.
007530*
007540 9615-SCAN-WEEKS.
007550     IF WK-YEAR (WS-WEEK-SUB) = WS-ISO-WEEK-YEAR
007560        AND WK-WEEK-NUM (WS-WEEK-SUB) = WS-ISO-WEEK-NUM
007570         SET WEEK-FOUND TO TRUE
007580     END-IF.
007590 9615-SCAN-EXIT.
007600     EXIT.
007610*
007620****************************************************************
007630*    9620  FIND-STORE-ROW - LOCATES THE STORE-TABLE ROW WHOSE
007640*    STORE LOCATION IS THIS EVENT'S PARENT STORE (VIA THE
007650*    LOCATION MASTER) AND WHOSE DISPOSITION MATCHES THE EVENT'S
007660*    OWN DISPOSITION.  LEAVES THE MATCH SUBSCRIPT IN WS-STORE-SUB.
007670****************************************************************
007680 9620-FIND-STORE-ROW.
007690     MOVE 'N' TO WS-STORE-FOUND-SW.
007700     MOVE EV-LOCATION TO WS-SEARCH-LOC-ID.
007710     PERFORM 9600-FIND-LOCATION
007720         THRU 9600-EXIT.
007730     IF LOC-FOUND
007740         MOVE WL-STORE-LOC (WS-SUB1) TO WS-SEARCH-LOC-ID
007750     ELSE
007760         MOVE EV-LOCATION TO WS-SEARCH-LOC-ID
007770     END-IF.
007780     PERFORM 9625-SCAN-STORES
007790         THRU 9625-SCAN-EXIT
007800         VARYING WS-STORE-SUB FROM 1 BY 1
007810         UNTIL WS-STORE-SUB > WS-STORE-COUNT
007820         OR STORE-FOUND.
007830 9620-EXIT.
007840     EXIT.
007850*
007860 9625-SCAN-STORES.
007870     IF ST-STORE-LOC (WS-STORE-SUB) = WS-SEARCH-LOC-ID
007880        AND ST-DISPOSITION (WS-STORE-SUB) = EV-DISPOSITION
007890         SET STORE-FOUND TO TRUE
007900     END-IF.
007910 9625-SCAN-EXIT.
007920     EXIT.
007930*
007940****************************************************************
007950*    9700  CALC-ISO-WEEK - GIVEN WS-EVENT-JDN, RETURN THE ISO
007960*    WEEK-YEAR AND WEEK NUMBER IN WS-ISO-WEEK-YEAR/WS-ISO-WEEK-
007970*    NUM.  STANDARD ISO-8601 ALGORITHM:
007980*       ORDINAL DAY, ISO WEEKDAY (1=MON..7=SUN), THEN
007990*       WEEK = (ORDINAL - ISOWEEKDAY + 10) / 7
008000*    WITH THE USUAL YEAR-BOUNDARY CORRECTIONS.
008010****************************************************************
008020 9700-CALC-ISO-WEEK.
008030     MOVE WS-EVENT-JDN TO WS-DC-JDN.
008040     PERFORM 9710-JDN-TO-YMD
008050         THRU 9710-EXIT.
008060     PERFORM 9720-CALC-WEEK-PARTS
008070         THRU 9720-EXIT.
008080 9700-EXIT.
008090     EXIT.
008100*
008110 9700-CALC-ISO-WEEK-FOR-JDN.
008120     MOVE WS-EVENT-JDN TO WS-DC-JDN.
008130     PERFORM 9720-CALC-WEEK-PARTS
008140         THRU 9720-EXIT.
008150 9700-CALC-EXIT.
008160     EXIT.
008170*
008180****************************************************************
008190*    9710  JDN-TO-YMD - REVERSE FLIEGEL/VAN FLANDERN CONVERSION,
008200*    JULIAN DAY NUMBER BACK TO A CALENDAR YEAR/MONTH/DAY.  USED
008210*    ONLY TO RECOVER THE CALENDAR YEAR OF A SAMPLE DATE SO WE CAN
008220*    LOCATE JANUARY 1ST AND DECEMBER 31ST OF THAT YEAR.
008230****************************************************************
008240 9710-JDN-TO-YMD.
008250     COMPUTE WS-DC-A = WS-DC-JDN + 32044.
008260     COMPUTE WS-DC-Y = ((4 * WS-DC-A) + 3) / 146097.
008270     COMPUTE WS-DC-M = WS-DC-A - ((146097 * WS-DC-Y) / 4).
008280     COMPUTE WS-ISO-P = ((4 * WS-DC-M) + 3) / 1461.
008290     COMPUTE WS-DC-M = WS-DC-M - ((1461 * WS-ISO-P) / 4).
008300     COMPUTE WS-DC-A = ((5 * WS-DC-M) + 2) / 153.
008310     COMPUTE WS-DC-DD = WS-DC-M - (((153 * WS-DC-A) + 2) / 5) + 1.
008320     COMPUTE WS-DC-MM = WS-DC-A + 3 - (12 * (WS-DC-A / 10)).
008330     COMPUTE WS-DC-YYYY =
008340             (100 * WS-DC-Y) + WS-ISO-P - 4800 + (WS-DC-A / 10).
008350 9710-EXIT.
008360     EXIT.
008370*
008380****************************************************************
008390*    9720  CALC-WEEK-PARTS - CORE ISO WEEK-NUMBER MATH FOR THE
008400*    DATE CURRENTLY IN WS-DC-JDN/WS-DC-YYYY/MM/DD.  WS-EVENT-JDN
008410*    IS USED AS SCRATCH TO HOLD THE SAMPLE'S OWN JDN WHILE WE
008420*    BORROW WS-DC-JDN/MM/DD TO COMPUTE JANUARY 1ST OF THE SAME
008430*    YEAR - BOTH CALLERS SET WS-EVENT-JDN EQUAL TO WS-DC-JDN
008440*    BEFORE PERFORMING THIS PARAGRAPH, SO THE VALUE COMES BACK
008450*    UNCHANGED.
008460****************************************************************
008470 9720-CALC-WEEK-PARTS.
008480     COMPUTE WS-ISO-DOW =
008490             WS-DC-JDN - ((WS-DC-JDN / 7) * 7).
008500     COMPUTE WS-ISO-WEEKDAY = WS-ISO-DOW + 1.
008510     MOVE WS-DC-MM TO WS-ISO-SAVE-MM.
008520     MOVE WS-DC-DD TO WS-ISO-SAVE-DD.
008530     MOVE 1 TO WS-DC-MM.
008540     MOVE 1 TO WS-DC-DD.
008550     PERFORM 9500-CALC-JDN
008560         THRU 9500-EXIT.
008570     MOVE WS-DC-JDN TO WS-ISO-JAN1-JDN.
008580     COMPUTE WS-ISO-DOY = WS-EVENT-JDN - WS-ISO-JAN1-JDN + 1.
008590     MOVE WS-ISO-SAVE-MM TO WS-DC-MM.
008600     MOVE WS-ISO-SAVE-DD TO WS-DC-DD.
008610     MOVE WS-EVENT-JDN TO WS-DC-JDN.
008620     MOVE WS-DC-YYYY TO WS-ISO-WEEK-YEAR.
008630     COMPUTE WS-ISO-WEEK-NUM =
008640             (WS-ISO-DOY - WS-ISO-WEEKDAY + 10) / 7.
008650     IF WS-ISO-WEEK-NUM < 1
008660         COMPUTE WS-ISO-WEEK-YEAR = WS-DC-YYYY - 1
008670         MOVE WS-ISO-WEEK-YEAR TO WS-ISO-TEMP-YYYY
008680         PERFORM 9750-WEEKS-IN-YEAR
008690             THRU 9750-EXIT
008700         MOVE WS-ISO-WEEKS-IN-YR TO WS-ISO-WEEK-NUM
008710     ELSE
008720         IF WS-ISO-WEEK-NUM > 52
008730             MOVE WS-DC-YYYY TO WS-ISO-TEMP-YYYY
008740             PERFORM 9750-WEEKS-IN-YEAR
008750                 THRU 9750-EXIT
008760             IF WS-ISO-WEEKS-IN-YR = 52
008770                 COMPUTE WS-ISO-WEEK-YEAR = WS-DC-YYYY + 1
008780                 MOVE 1 TO WS-ISO-WEEK-NUM
008790             END-IF
008800         END-IF
008810     END-IF.
008820 9720-EXIT.
008830     EXIT.
008840*
008850****************************************************************
008860*    9750  WEEKS-IN-YEAR - A YEAR HAS 53 ISO WEEKS WHEN JANUARY
008870*    1ST FALLS ON A THURSDAY, OR ON A WEDNESDAY IN A LEAP YEAR.
008880*    (STANDARD "P(Y) = 4 OR 3-IN-A-LEAP-YEAR" TEST.)  CALLER
008890*    MOVES THE YEAR TO WS-ISO-TEMP-YYYY BEFORE PERFORMING.
008900****************************************************************
008910 9750-WEEKS-IN-YEAR.
008920     COMPUTE WS-ISO-P =
008930             (WS-ISO-TEMP-YYYY
008940             + (WS-ISO-TEMP-YYYY / 4)
008950             - (WS-ISO-TEMP-YYYY / 100)
008960             + (WS-ISO-TEMP-YYYY / 400))
008970             - ((( WS-ISO-TEMP-YYYY
008980             + (WS-ISO-TEMP-YYYY / 4)
008990             - (WS-ISO-TEMP-YYYY / 100)
009000             + (WS-ISO-TEMP-YYYY / 400)) / 7) * 7).
009010     MOVE 52 TO WS-ISO-WEEKS-IN-YR.
009020     IF WS-ISO-P = 4
009030         MOVE 53 TO WS-ISO-WEEKS-IN-YR
009040     ELSE
009050         IF WS-ISO-P = 3
009060             PERFORM 9760-CHECK-LEAP-YEAR
009070                 THRU 9760-EXIT
009080             IF ISO-LEAP-YEAR
009090                 MOVE 53 TO WS-ISO-WEEKS-IN-YR
009100             END-IF
009110         END-IF
009120     END-IF.
009130 9750-EXIT.
009140     EXIT.
009150*
009160****************************************************************
009170*    9760  CHECK-LEAP-YEAR - STANDARD GREGORIAN LEAP-YEAR TEST
009180*    ON WS-ISO-TEMP-YYYY, USING REMAINDER ARITHMETIC (COMP
009190*    DIVISION TRUNCATES, SO A*(A/N) RECOVERS Y MOD N).
009200****************************************************************
009210 9760-CHECK-LEAP-YEAR.
009220     MOVE 'N' TO WS-ISO-LEAP-SW.
009230     COMPUTE WS-DC-A =
009240             WS-ISO-TEMP-YYYY - ((WS-ISO-TEMP-YYYY / 4) * 4).
009250     COMPUTE WS-DC-Y =
009260             WS-ISO-TEMP-YYYY - ((WS-ISO-TEMP-YYYY / 100) * 100).
009270     COMPUTE WS-DC-M =
009280             WS-ISO-TEMP-YYYY - ((WS-ISO-TEMP-YYYY / 400) * 400).
009290     IF (WS-DC-A = 0 AND WS-DC-Y NOT = 0) OR WS-DC-M = 0
009300         MOVE 'Y' TO WS-ISO-LEAP-SW
009310     END-IF.
009320 9760-EXIT.
009330     EXIT.
