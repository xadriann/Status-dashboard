000100******************************************************************
000200*                                                                *
000300*   COPYBOOK  =  LOCMSTR                                        *
000400*                                                                *
000500*   DESCRIPTIVE NAME = DAMAGED-STOCK MISUSE MONITOR -            *
000600*                      STORE/SUBLOCATION MASTER RECORD LAYOUT    *
000700*                                                                *
000800*   FUNCTION = ONE ENTRY PER BUSINESS LOCATION.  REPLACES THE    *
000900*               ORGANIZATION'S LOCATION-API LOOKUP WITH A FLAT   *
001000*               MASTER FILE LOADED TO MEMORY AT RUN START.       *
001100*               RECORD LENGTH IS A FIXED 86 BYTES.               *
001200*                                                                *
001300*   CHANGE ACTIVITY :                                            *
001400*                                                                *
001500*   DATE     INIT  TICKET      REMARKS                           *
001600*   -------- ----- ----------- ------------------------------    *
001700*   04/02/90 DWS   LP-0052     ORIGINAL COPYBOOK                 *
001800*   08/22/92 RTK   LP-0133     ADDED SUBLOCATION-TYPE 88-LEVELS  *
002000******************************************************************
002100 01  LOCM-LOCATION-RECORD.
002200     05  LOC-ID                      PIC X(12).
002300     05  LOC-STORE-NAME              PIC X(30).
002400     05  LOC-SUBLOC-NAME             PIC X(20).
002500     05  LOC-SUBLOC-TYPE             PIC X(12).
002600         88  LOC-SALES-FLOOR             VALUE 'SALES_FLOOR '.
002700         88  LOC-STOCKROOM               VALUE 'STOCKROOM   '.
002800         88  LOC-MAIN-LOCATION           VALUE SPACES.
002900     05  LOC-STORE-LOC               PIC X(12).
